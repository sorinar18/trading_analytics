000100*                                                                 00000100
000110* LICENSED MATERIALS - PROPERTY OF IBM                            00000110
000120* ALL RIGHTS RESERVED                                             00000120
000130*                                                                 00000130
000140 IDENTIFICATION DIVISION.                                         00000140
000150 PROGRAM-ID.    TRDEOD1.                                          00000150
000160 AUTHOR.        D W STOUT.                                        00000160
000170 INSTALLATION.  COMMODITY DESK - BATCH SYSTEMS.                   00000170
000180 DATE-WRITTEN.  11/08/91.                                         00000180
000190 DATE-COMPILED.                                                   00000190
000200 SECURITY.      NON-CONFIDENTIAL.                                 00000200
000210*                                                                 00000210
000220***************************************************************** 00000220
000230* TRDEOD1 -- TRADE LEDGER END-OF-DAY CAPTURE AND ANALYTICS RUN.   00000230
000240*                                                                 00000240
000250* READS THE DESK'S END-OF-DAY TRADE SUBMISSION FILE (TRADE-       00000250
000260* BATCH-IN), VALIDATES EVERY RECORD, REJECTS THE WHOLE            00000260
000270* SUBMISSION IF ANY RECORD IS BAD OR DUPLICATES A RECORD SEEN     00000270
000280* EARLIER IN THE SAME BATCH OR ALREADY ON THE LEDGER, APPENDS     00000280
000290* THE SURVIVING BATCH TO THE TRADE LEDGER (TRADE-LEDGER), AND     00000290
000300* PRODUCES THE DESK'S DAILY INSIGHTS EXTRACT (INSIGHTS-OUT) --    00000300
000310* TOTAL VOLUME BY COMMODITY, AVERAGE PRICE BY COMMODITY, AND      00000310
000320* ALL TRADERS RANKED BY TOTAL VOLUME.                             00000320
000330*                                                                 00000330
000340* THE INSIGHTS EXTRACT IS PRODUCED EVERY RUN REGARDLESS OF        00000340
000350* WHETHER A NEW BATCH WAS ACCEPTED THIS TIME -- IT REFLECTS       00000350
000360* WHATEVER IS ON THE LEDGER AT THE START OF THE RUN PLUS ANY      00000360
000370* BATCH THIS RUN SUCCEEDED IN APPENDING.                          00000370
000380***************************************************************** 00000380
000390* CHANGE LOG                                                      00000390
000400*   11/08/91  DWS  ORIGINAL PROGRAM.  REQUEST TKT# CMDY-0118.     00000400
000410*              SINGLE-RUN CAPTURE AND VOLUME REPORT ONLY -- NO    00000410
000420*              AVERAGE-PRICE OR TRADER-RANKING SECTIONS YET.      00000420
000430*   04/22/93  DWS  ADDED DUPLICATE-TRADE REJECTION (INTRA-BATCH   00000430
000440*              AND AGAINST-LEDGER PASSES).  TKT# CMDY-0133.       00000440
000450*              DESK HAD TWO SUBMISSIONS OF THE SAME WIRE FEED     00000450
000460*              POSTED TWICE LAST CLOSE.                           00000460
000470*   09/14/94  RMK  ADDED AVERAGE-PRICE-BY-COMMODITY SECTION AND   00000470
000480*              TOP-TRADERS-BY-VOLUME SECTION.  TKT# CMDY-0141.    00000480
000490*   02/02/95  DWS  REJECT-REASON TEXT NOW CARRIES THE OFFENDING   00000490
000500*              RECORD'S TRADER/COMMODITY/TIME INSTEAD OF A BARE   00000500
000510*              RETURN CODE -- OPS WAS OPENING TOO MANY TICKETS    00000510
000520*              TO ASK WHICH RECORD.  TKT# CMDY-0147.              00000520
000530*   11/30/98  JWP  Y2K REVIEW.  TIMESTAMP FIELD IS ALREADY A      00000530
000540*              4-DIGIT-YEAR ISO STRING (SEE TRDFLAT/TRDREC) SO    00000540
000550*              THE NOT-IN-THE-FUTURE COMPARE IS SAFE PAST 1999    00000550
000560*              WITHOUT CHANGE.  RUN-DATE BUILD IN 050-BUILD-RUN-  00000560
000570*              TIMESTAMP CONFIRMED 4-DIGIT-YEAR CLEAN.            00000570
000580*   01/11/99  JWP  CONFIRMED WITH DESK OPS THAT NO CENTURY WINDOW 00000580
000590*              LOGIC IS NEEDED ANYWHERE IN THIS PROGRAM.  CLOSES  00000590
000600*              OUT Y2K REMEDIATION ITEM CMDY-0150.                00000600
000610*   07/30/04  DWS  FLAT INPUT RECORD WIDENED TO 20-BYTE ISO-8601  00000610
000620*              TIMESTAMP (SEE TRDFLAT).  UPDATED 110-VALIDATE-    00000620
000630*              ONE-TRADE TIMESTAMP-BLANK CHECK ACCORDINGLY.       00000630
000640*              TKT# CMDY-0161.                                    00000640
000650*   11/02/09  RMK  PULLED THE TRADE RECORD LAYOUT OUT OF INLINE   00000650
000660*              WORKING-STORAGE INTO COPY MEMBERS TRDREC/TRDFLAT   00000660
000670*              SO THE LAYOUT IS SHARED WITH THE NEW OVERNIGHT     00000670
000680*              RECONCILIATION JOB.  NO LOGIC CHANGE.  TKT#        00000680
000690*              CMDY-0204.                                         00000690
000700*   03/18/11  PDQ  ADDED UPSI-0 TRACE SWITCH SO QA CAN TURN ON    00000700
000710*              THE EXTRA LEDGER/BATCH COUNT DISPLAYS WITHOUT A    00000710
000720*              JCL OVERRIDE OF THE DISPLAY STATEMENTS THEMSELVES. 00000720
000730*              TKT# CMDY-0219.  DOES NOT AFFECT ANY VALIDATION    00000730
000740*              RULE -- TRACE ONLY.                                00000740
000750*   06/14/12  HLB  TRDREC/TRDFLAT WIDENED FOR THE NEW OVERNIGHT   00000750
000760*              RECONCILIATION JOB (TRADE-ID, VALUE-DATE,          00000760
000770*              SETTLE-DATE, EXCHANGE-CODE, SETTLE-STATUS, AUDIT   00000770
000780*              BLOCK).  UPDATED 120/310/325/731 TO CARRY THE NEW  00000780
000790*              FIELDS THROUGH THE BATCH AND LEDGER TABLES.  NO    00000790
000800*              VALIDATION OR AGGREGATION LOGIC CHANGED -- THOSE   00000800
000810*              STILL KEY OFF COMMODITY, TRADER-ID, PRICE,         00000810
000820*              QUANTITY AND TIMESTAMP ONLY.  TKT# CMDY-0241.      00000820
000830***************************************************************** 00000830
000840 ENVIRONMENT DIVISION.                                            00000840
000850 CONFIGURATION SECTION.                                           00000850
000860 SOURCE-COMPUTER.   IBM-390.                                      00000860
000870 OBJECT-COMPUTER.   IBM-390.                                      00000870
000880 SPECIAL-NAMES.                                                   00000880
000890     C01 IS TOP-OF-FORM                                           00000890
000900     UPSI-0 ON STATUS IS TRACE-REQUESTED                          00000900
000910            OFF STATUS IS TRACE-NOT-REQUESTED                     00000910
000920     CLASS TRADE-ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z", " ".  00000920
000930 INPUT-OUTPUT SECTION.                                            00000930
000940 FILE-CONTROL.                                                    00000940
000950     SELECT TRADE-BATCH-IN  ASSIGN TO BATCHIN                     00000950
000960            ORGANIZATION IS LINE SEQUENTIAL                       00000960
000970            ACCESS MODE IS SEQUENTIAL                             00000970
000980            FILE STATUS IS WS-BATCHIN-STATUS.                     00000980
000990     SELECT TRADE-LEDGER    ASSIGN TO TRADELDG                    00000990
001000            ORGANIZATION IS SEQUENTIAL                            00001000
001010            ACCESS MODE IS SEQUENTIAL                             00001010
001020            FILE STATUS IS WS-LEDGER-STATUS.                      00001020
001030     SELECT INSIGHTS-OUT    ASSIGN TO INSIGHTS                    00001030
001040            ORGANIZATION IS SEQUENTIAL                            00001040
001050            ACCESS MODE IS SEQUENTIAL                             00001050
001060            FILE STATUS IS WS-RPTOUT-STATUS.                      00001060
001070*                                                                 00001070
001080 DATA DIVISION.                                                   00001080
001090 FILE SECTION.                                                    00001090
001100*                                                                 00001100
001110* TRADE-BATCH-IN IS THE DESK FRONT END'S END-OF-DAY WIRE FEED,    00001110
001120* ONE TRADE PER LINE, FLAT (ZONED) DECIMAL FORM -- SEE TRDFLAT.   00001120
001130 FD  TRADE-BATCH-IN                                               00001130
001140     LABEL RECORDS ARE STANDARD                                   00001140
001150     RECORDING MODE IS F.                                         00001150
001160     COPY TRDFLAT REPLACING ==:TAG:== BY ==TB==.                  00001160
001170* DUMP REDEFINES OF THE WHOLE INPUT RECORD -- OPS USES THIS ON    00001170
001180* AN ABEND TO DISPLAY THE RAW RECORD BYTES WITHOUT DECODING EACH  00001180
001190* ZONED FIELD BY HAND.  KEPT IN STEP WITH TRDFLAT'S RECORD        00001190
001200* LENGTH (93 BYTES AS OF TKT# CMDY-0241).                         00001200
001210 01  TB-INPUT-RECORD-DUMP REDEFINES TB-FLAT-TRADE.                00001210
001220     05  TB-DUMP-BYTES              PIC X(93).                    00001220
001230*                                                                 00001230
001240* TRADE-LEDGER IS THE DESK'S PERSISTENT BOOK OF EVERY TRADE EVER  00001240
001250* ACCEPTED, ONE RECORD PER TRADE, PACKED (COMP-3) FORM -- SEE     00001250
001260* TRDREC.  REWRITTEN IN FULL EACH RUN THAT ACCEPTS A NEW BATCH.   00001260
001270 FD  TRADE-LEDGER                                                 00001270
001280     LABEL RECORDS ARE STANDARD                                   00001280
001290     RECORDING MODE IS F.                                         00001290
001300     COPY TRDREC REPLACING ==:TAG:== BY ==LG==.                   00001300
001310* SAME DUMP-REDEFINES IDEA AS TB-INPUT-RECORD-DUMP ABOVE, KEPT IN 00001310
001320* STEP WITH TRDREC'S RECORD LENGTH (133 BYTES, TKT# CMDY-0241).   00001320
001330 01  LEDGER-RECORD-DUMP REDEFINES LG-TRADE-RECORD.                00001330
001340     05  LG-DUMP-BYTES              PIC X(133).                   00001340
001350*                                                                 00001350
001360* INSIGHTS-OUT IS THE DESK'S DAILY ANALYTICS EXTRACT -- ONE       00001360
001370* PRINT-IMAGE LINE PER FD RECORD, WRITTEN BY THE 800-SERIES.      00001370
001380 FD  INSIGHTS-OUT                                                 00001380
001390     LABEL RECORDS ARE STANDARD                                   00001390
001400     RECORDING MODE IS F.                                         00001400
001410 01  REPORT-RECORD                  PIC X(132).                   00001410
001420*                                                                 00001420
001430 WORKING-STORAGE SECTION.                                         00001430
001440*                                                                 00001440
001450* STANDALONE SCRATCH SUBSCRIPTS FOR THE TWO TABLE-SEARCH LOOPS    00001450
001460* (420-FIND-OR-ADD-COMMODITY, 430-FIND-OR-ADD-TRADER) -- KEPT AS  00001460
001470* 77-LEVEL ITEMS RATHER THAN GROUPED UNDER AN 01, THE SHOP'S OWN  00001470
001480* HABIT FOR A SINGLE-PURPOSE LOOP COUNTER.                        00001480
001490 77  WS-COMM-SUB                    PIC S9(04) COMP VALUE +0.     00001490
001500 77  WS-TRDR-SUB                    PIC S9(04) COMP VALUE +0.     00001500
001510*                                                                 00001510
001520* WS-PROGRAM-ID-LINE IS NOT MOVED TO ANYTHING -- IT IS KEPT AS A  00001520
001530* STORAGE-MAP LANDMARK, FIRST ITEM IN WORKING STORAGE, FOR AN     00001530
001540* OPERATOR READING A CEEDUMP TO FIND THEIR PLACE QUICKLY.         00001540
001550 01  WS-PROGRAM-ID-LINE.                                          00001550
001560     05  FILLER                     PIC X(08) VALUE "TRDEOD1 ".   00001560
001570     05  FILLER                     PIC X(02) VALUE "- ".         00001570
001580     05  FILLER                     PIC X(30) VALUE               00001580
001590             "TRADE LEDGER END-OF-DAY RUN  ".                     00001590
001600     05  FILLER                     PIC X(10) VALUE SPACES.       00001600
001610*                                                                 00001610
001620* RAW ACCEPT'D DATE/TIME.  WS-SYSTEM-DATE-TIME-NUM BELOW IS A     00001620
001630* REDEFINES USED ONLY IF OPS EVER NEEDS TO DISPLAY THE WHOLE      00001630
001640* STAMP AS ONE 16-DIGIT NUMBER FOR A TROUBLE TICKET.              00001640
001650 01  WS-SYSTEM-DATE-TIME.                                         00001650
001660     05  WS-SYS-DATE.                                             00001660
001670         10  WS-SYS-YEAR            PIC 9(04).                    00001670
001680         10  WS-SYS-MONTH           PIC 9(02).                    00001680
001690         10  WS-SYS-DAY             PIC 9(02).                    00001690
001700     05  WS-SYS-TIME.                                             00001700
001710         10  WS-SYS-HOUR            PIC 9(02).                    00001710
001720         10  WS-SYS-MINUTE          PIC 9(02).                    00001720
001730         10  WS-SYS-SECOND          PIC 9(02).                    00001730
001740         10  WS-SYS-HUNDSEC         PIC 9(02).                    00001740
001750 01  WS-SYSTEM-DATE-TIME-NUM REDEFINES WS-SYSTEM-DATE-TIME        00001750
001760                                        PIC 9(16).                00001760
001770*                                                                 00001770
001780* RUN TIMESTAMP BUILT BY 050-BUILD-RUN-TIMESTAMP, SHAPED TO       00001780
001790* MATCH TB-FL-TIMESTAMP/WL-TIMESTAMP SO 110-VALIDATE-ONE-TRADE    00001790
001800* CAN COMPARE THEM AS PLAIN X(20) STRINGS -- NO DATE ARITHMETIC   00001800
001810* NEEDED SINCE AN ISO-8601 STRING SORTS THE SAME AS THE DATE IT   00001810
001820* REPRESENTS.                                                     00001820
001830 01  WS-RUN-TIMESTAMP.                                            00001830
001840     05  WS-RUN-TS-YEAR             PIC 9(04).                    00001840
001850     05  FILLER                     PIC X(01) VALUE "-".          00001850
001860     05  WS-RUN-TS-MONTH            PIC 9(02).                    00001860
001870     05  FILLER                     PIC X(01) VALUE "-".          00001870
001880     05  WS-RUN-TS-DAY              PIC 9(02).                    00001880
001890     05  FILLER                     PIC X(01) VALUE "T".          00001890
001900     05  WS-RUN-TS-HOUR             PIC 9(02).                    00001900
001910     05  FILLER                     PIC X(01) VALUE ":".          00001910
001920     05  WS-RUN-TS-MINUTE           PIC 9(02).                    00001920
001930     05  FILLER                     PIC X(01) VALUE ":".          00001930
001940     05  WS-RUN-TS-SECOND           PIC 9(02).                    00001940
001950     05  FILLER                     PIC X(01) VALUE "Z".          00001950
001960*                                                                 00001960
001970* TWO-BYTE FILE STATUS CODES FOR ALL THREE DATASETS.  LEDGER-     00001970
001980* NOT-FOUND (35) IS THE ONLY NON-"00" CODE TREATED AS A SUCCESS   00001980
001990* CASE -- SEE 700-OPEN-LEDGER-FOR-LOAD.                           00001990
002000 01  WS-FILE-STATUS-CODES.                                        00002000
002010     05  WS-BATCHIN-STATUS          PIC X(02) VALUE SPACES.       00002010
002020         88  BATCHIN-OK                       VALUE "00".         00002020
002030     05  WS-LEDGER-STATUS           PIC X(02) VALUE SPACES.       00002030
002040         88  LEDGER-OK                        VALUE "00".         00002040
002050         88  LEDGER-NOT-FOUND                VALUE "35".          00002050
002060     05  WS-RPTOUT-STATUS           PIC X(02) VALUE SPACES.       00002060
002070         88  RPTOUT-OK                        VALUE "00".         00002070
002080     05  FILLER                     PIC X(02) VALUE SPACES.       00002080
002090*                                                                 00002090
002100* ALL OF THE RUN'S Y/N SWITCHES IN ONE GROUP.  WS-VALID-FOUND-SW  00002100
002110* DEFAULTS TO "Y" (INNOCENT UNTIL PROVEN OTHERWISE) WHILE EVERY   00002110
002120* OTHER SWITCH DEFAULTS TO "N" -- THAT ASYMMETRY IS DELIBERATE,   00002120
002130* NOT AN OVERSIGHT.                                               00002130
002140 01  WS-SWITCHES.                                                 00002140
002150     05  WS-EOF-BATCH-SW            PIC X(01) VALUE "N".          00002150
002160         88  EOF-BATCH                        VALUE "Y".          00002160
002170     05  WS-EOF-LEDGER-SW           PIC X(01) VALUE "N".          00002170
002180         88  EOF-LEDGER                       VALUE "Y".          00002180
002190     05  WS-DUP-FOUND-SW            PIC X(01) VALUE "N".          00002190
002200         88  DUP-FOUND                        VALUE "Y".          00002200
002210     05  WS-VALID-FOUND-SW          PIC X(01) VALUE "Y".          00002210
002220         88  BATCH-IS-VALID                   VALUE "Y".          00002220
002230     05  WS-ENTRY-FOUND-SW          PIC X(01) VALUE "N".          00002230
002240         88  ENTRY-FOUND                      VALUE "Y".          00002240
002250     05  WS-LEDGER-OPENED-SW        PIC X(01) VALUE "N".          00002250
002260         88  LEDGER-WAS-OPENED                VALUE "Y".          00002260
002270     05  WS-BATCHIN-OPENED-SW       PIC X(01) VALUE "N".          00002270
002280         88  BATCHIN-WAS-OPENED               VALUE "Y".          00002280
002290     05  FILLER                     PIC X(02) VALUE SPACES.       00002290
002300*                                                                 00002300
002310* PARA-NAME IS THE USUAL DIAGNOSTIC TRACE FIELD -- EVERY          00002310
002320* PARAGRAPH THAT DOES REAL WORK MOVES ITS OWN NAME HERE FIRST SO  00002320
002330* AN ABEND DUMP SHOWS WHICH PARAGRAPH WAS RUNNING WITHOUT HAVING  00002330
002340* TO MATCH UP A PSW ADDRESS AGAINST A COMPILE LISTING.            00002340
002350 01  WS-MISC-FIELDS.                                              00002350
002360     05  PARA-NAME                  PIC X(30) VALUE SPACES.       00002360
002370     05  WS-RETURN-CODE             PIC S9(04) COMP VALUE +0.     00002370
002380     05  WS-REJECT-REASON           PIC X(80) VALUE SPACES.       00002380
002390     05  FILLER                     PIC X(10) VALUE SPACES.       00002390
002400*                                                                 00002400
002410* WS-COMM-SUB AND WS-TRDR-SUB LIVE AS 77-LEVELS ABOVE, NOT HERE --00002410
002420* THIS GROUP HOLDS ONLY THE SUBSCRIPTS USED BY PERFORM VARYING    00002420
002430* CLAUSES IN THE DUPLICATE-CHECK AND RANKING PARAGRAPHS.          00002430
002440 01  WS-SUBSCRIPTS.                                               00002440
002450     05  WS-BATCH-SUB               PIC S9(04) COMP VALUE +0.     00002450
002460     05  WS-BATCH-SUB2              PIC S9(04) COMP VALUE +0.     00002460
002470     05  WS-LEDGER-SUB              PIC S9(04) COMP VALUE +0.     00002470
002480     05  WS-TRDR-SUB2               PIC S9(04) COMP VALUE +0.     00002480
002490     05  FILLER                     PIC X(02) VALUE SPACES.       00002490
002500*                                                                 00002500
002510* HOLD AREA FOR THE ROW 510-INSERT-ONE-TRADER IS CURRENTLY        00002510
002520* POSITIONING INTO THE RANKED TRADER TABLE.                       00002520
002530 01  WS-TRADER-HOLD.                                              00002530
002540     05  WS-TRDR-HOLD-ID            PIC X(10) VALUE SPACES.       00002540
002550     05  WS-TRDR-HOLD-VOL           PIC S9(09) COMP-3 VALUE +0.   00002550
002560     05  FILLER                     PIC X(05) VALUE SPACES.       00002560
002570*                                                                 00002570
002580* HOLD AREA FOR THE ROW 460-SORT-COMMODITIES-BY-NAME IS           00002580
002590* CURRENTLY POSITIONING INTO THE NAME-ORDERED COMMODITY TABLE.    00002590
002600* SAME IDEA AS WS-TRADER-HOLD ABOVE, ONE PER TABLE BECAUSE THE    00002600
002610* TWO INSERTION SORTS RUN AT DIFFERENT TIMES IN THE RUN.          00002610
002620 01  WS-COMMODITY-HOLD.                                           00002620
002630     05  WS-COMM-HOLD-NAME          PIC X(20) VALUE SPACES.       00002630
002640     05  WS-COMM-HOLD-VOL           PIC S9(09) COMP-3 VALUE +0.   00002640
002650     05  WS-COMM-HOLD-SUM           PIC S9(11)V9(02) COMP-3       00002650
002660                                     VALUE +0.                    00002660
002670     05  WS-COMM-HOLD-CNT           PIC S9(09) COMP-3 VALUE +0.   00002670
002680     05  WS-COMM-HOLD-AVG           PIC S9(09)V9(02) COMP-3       00002680
002690                                     VALUE +0.                    00002690
002700     05  FILLER                     PIC X(05) VALUE SPACES.       00002700
002710*                                                                 00002710
002720* IN-MEMORY MIRROR OF THE WHOLE TRADE-LEDGER FILE, LOADED BY      00002720
002730* 730-READ-LEDGER/731-LOAD-ONE-LEDGER-ROW AND REWRITTEN IN FULL   00002730
002740* BY 320-REWRITE-LEDGER-FILE/325-WRITE-ONE-LEDGER-RECORD.  ROW    00002740
002750* LAYOUT IS HAND-DECLARED FIELD-FOR-FIELD AGAINST TRDREC (SEE     00002750
002760* THE COPY-MEMBER HEADER COMMENT FOR WHY IT IS NOT COPYD HERE).   00002760
002770* THE SETTLEMENT/AUDIT FIELDS ARE CARRIED THROUGH BUT ARE NOT     00002770
002780* READ BY ANY TRDEOD1 VALIDATION OR AGGREGATION LOGIC.            00002780
002790 01  WS-LEDGER-TABLE.                                             00002790
002800     05  WS-LEDGER-COUNT            PIC S9(09) COMP VALUE +0.     00002800
002810     05  FILLER                     PIC X(02) VALUE SPACES.       00002810
002820     05  WS-LEDGER-ENTRY OCCURS 1 TO 5000 TIMES                   00002820
002830                         DEPENDING ON WS-LEDGER-COUNT             00002830
002840                         INDEXED BY WS-LEDGER-IDX.                00002840
002850         10  WL-TRADE-ID            PIC 9(10).                    00002850
002860         10  WL-COMMODITY           PIC X(20).                    00002860
002870         10  WL-TRADER-ID           PIC X(10).                    00002870
002880         10  WL-PRICE               PIC S9(9)V9(2) COMP-3.        00002880
002890         10  WL-QUANTITY            PIC S9(9)      COMP-3.        00002890
002900         10  WL-TIMESTAMP           PIC X(20).                    00002900
002910         10  WL-VALUE-DATE          PIC 9(08).                    00002910
002920         10  WL-SETTLE-DATE         PIC 9(08).                    00002920
002930         10  WL-EXCHANGE-CODE       PIC X(04).                    00002930
002940         10  WL-SETTLE-STATUS       PIC X(01).                    00002940
002950         10  WL-AUDIT-BLOCK.                                      00002950
002960             15  WL-ENTERED-BY      PIC X(08).                    00002960
002970             15  WL-ENTERED-DATE    PIC 9(08).                    00002970
002980             15  WL-RECON-RESERVED  PIC X(20).                    00002980
002990         10  FILLER                 PIC X(05).                    00002990
003000*                                                                 00003000
003010* IN-MEMORY TABLE OF THE CURRENT SUBMISSION BATCH, VALIDATED BY   00003010
003020* 110-VALIDATE-ONE-TRADE/120-STORE-BATCH-ENTRY.  ROW LAYOUT IS    00003020
003030* HAND-DECLARED AGAINST TRDFLAT FOR THE SAME REASON AS ABOVE.     00003030
003040* VALUE-DATE AND EXCHANGE-CODE RIDE ALONG SO 310-APPEND-ONE-      00003040
003050* TRADE CAN CARRY THEM ONTO THE LEDGER ROW WHEN A TRADE BOOKS;    00003050
003060* SUBMISSION-SEQ IS KEPT ONLY LONG ENOUGH TO SHOW UP IN A         00003060
003070* REJECT TRACE AND IS NOT CARRIED ONTO THE LEDGER.                00003070
003080 01  WS-BATCH-TABLE.                                              00003080
003090     05  WS-BATCH-COUNT             PIC S9(09) COMP VALUE +0.     00003090
003100     05  FILLER                     PIC X(02) VALUE SPACES.       00003100
003110     05  WS-BATCH-ENTRY OCCURS 1 TO 2000 TIMES                    00003110
003120                        DEPENDING ON WS-BATCH-COUNT               00003120
003130                        INDEXED BY WS-BATCH-IDX.                  00003130
003140         10  WB-COMMODITY           PIC X(20).                    00003140
003150         10  WB-TRADER-ID           PIC X(10).                    00003150
003160         10  WB-PRICE               PIC S9(9)V9(2) COMP-3.        00003160
003170         10  WB-QUANTITY            PIC S9(9)      COMP-3.        00003170
003180         10  WB-TIMESTAMP           PIC X(20).                    00003180
003190         10  WB-VALUE-DATE          PIC 9(08).                    00003190
003200         10  WB-EXCHANGE-CODE       PIC X(04).                    00003200
003210         10  WB-SUBMISSION-SEQ      PIC 9(06).                    00003210
003220         10  FILLER                 PIC X(05).                    00003220
003230*                                                                 00003230
003240* ONE ROW PER DISTINCT COMMODITY SEEN ON THE LEDGER, BUILT BY     00003240
003250* 400-AGGREGATE-LEDGER AND KEPT IN ASCENDING NAME ORDER BY        00003250
003260* 460-SORT-COMMODITIES-BY-NAME.  50 ROWS IS WELL ABOVE THE        00003260
003270* DESK'S ACTUAL COMMODITY COUNT BUT CHEAP TO RESERVE.             00003270
003280 01  WS-COMMODITY-TOTALS.                                         00003280
003290     05  WS-COMM-COUNT              PIC S9(04) COMP VALUE +0.     00003290
003300     05  FILLER                     PIC X(02) VALUE SPACES.       00003300
003310     05  WS-COMM-ENTRY OCCURS 50 TIMES INDEXED BY WS-COMM-IDX.    00003310
003320         10  WS-COMM-NAME               PIC X(20) VALUE SPACES.   00003320
003330         10  WS-COMM-VOLUME             PIC S9(09) COMP-3         00003330
003340                                          VALUE +0.               00003340
003350         10  WS-COMM-PRICE-SUM          PIC S9(11)V9(02) COMP-3   00003350
003360                                          VALUE +0.               00003360
003370         10  WS-COMM-TRADE-COUNT        PIC S9(09) COMP-3         00003370
003380                                          VALUE +0.               00003380
003390         10  WS-COMM-AVG-PRICE          PIC S9(09)V9(02) COMP-3   00003390
003400                                          VALUE +0.               00003400
003410*                                                                 00003410
003420* ONE ROW PER DISTINCT TRADER SEEN ON THE LEDGER, BUILT BY        00003420
003430* 400-AGGREGATE-LEDGER AND RE-ORDERED DESCENDING BY VOLUME BY     00003430
003440* 500-RANK-TRADERS-BY-VOLUME AFTER ALL LEDGER ROWS ARE IN.        00003440
003450 01  WS-TRADER-TOTALS.                                            00003450
003460     05  WS-TRDR-COUNT              PIC S9(04) COMP VALUE +0.     00003460
003470     05  FILLER                     PIC X(02) VALUE SPACES.       00003470
003480     05  WS-TRDR-ENTRY OCCURS 500 TIMES INDEXED BY WS-TRDR-IDX.   00003480
003490         10  WS-TRDR-ID                 PIC X(10) VALUE SPACES.   00003490
003500         10  WS-TRDR-VOLUME             PIC S9(09) COMP-3         00003500
003510                                          VALUE +0.               00003510
003520*                                                                 00003520
003530* PRINT-LINE LAYOUTS FOR INSIGHTS-OUT, ONE 01-LEVEL PER DISTINCT  00003530
003540* LINE SHAPE -- ONE RECORD DESCRIPTION PER WRITE ... FROM RATHER  00003540
003550* THAN ONE GENERIC PRINT-LINE MOVED INTO PIECE BY PIECE.          00003550
003560 01  RPT-HEADER1.                                                 00003560
003570     05  FILLER   PIC X(38) VALUE                                 00003570
003580         "TRADE LEDGER INSIGHTS REPORT  DATE: ".                  00003580
003590     05  RPT-MM   PIC 99.                                         00003590
003600     05  FILLER   PIC X(01) VALUE "/".                            00003600
003610     05  RPT-DD   PIC 99.                                         00003610
003620     05  FILLER   PIC X(01) VALUE "/".                            00003620
003630     05  RPT-YY   PIC 99.                                         00003630
003640     05  FILLER   PIC X(20) VALUE " (MM/DD/YY)   TIME: ".         00003640
003650     05  RPT-HH   PIC 99.                                         00003650
003660     05  FILLER   PIC X(01) VALUE ":".                            00003660
003670     05  RPT-MIN  PIC 99.                                         00003670
003680     05  FILLER   PIC X(01) VALUE ":".                            00003680
003690     05  RPT-SS   PIC 99.                                         00003690
003700     05  FILLER   PIC X(58) VALUE SPACES.                         00003700
003710*                                                                 00003710
003720* SECTION 1 OF 3 -- TOTAL VOLUME BY COMMODITY, WRITTEN BY         00003720
003730* 810-WRITE-VOLUME-SECTION IN COMMODITY NAME ORDER (THE ORDER     00003730
003740* 460-SORT-COMMODITIES-BY-NAME LEFT WS-COMMODITY-TOTALS IN).      00003740
003750 01  RPT-VOLUME-SECTION-HDR.                                      00003750
003760     05  FILLER   PIC X(26) VALUE "TOTAL VOLUME BY COMMODITY".    00003760
003770     05  FILLER   PIC X(106) VALUE SPACES.                        00003770
003780 01  RPT-VOLUME-COL-HDR.                                          00003780
003790     05  FILLER   PIC X(20) VALUE "COMMODITY".                    00003790
003800     05  FILLER   PIC X(15) VALUE "TOTAL VOLUME".                 00003800
003810     05  FILLER   PIC X(97) VALUE SPACES.                         00003810
003820 01  RPT-VOLUME-DETAIL.                                           00003820
003830     05  RPT-VOL-COMMODITY          PIC X(20).                    00003830
003840     05  FILLER                     PIC X(05) VALUE SPACES.       00003840
003850     05  RPT-VOL-TOTAL              PIC ZZZ,ZZZ,ZZ9.              00003850
003860     05  FILLER                     PIC X(96) VALUE SPACES.       00003860
003870*                                                                 00003870
003880* SECTION 2 OF 3 -- AVERAGE PRICE BY COMMODITY, SAME ROW ORDER    00003880
003890* AS SECTION 1.  RPT-AVG-PRICE IS EDITED WITH TWO DECIMAL PLACES  00003890
003900* SINCE 450-COMPUTE-AVERAGES LEAVES THE AVERAGE IN A V99 FIELD.   00003900
003910 01  RPT-AVERAGE-SECTION-HDR.                                     00003910
003920     05  FILLER   PIC X(28) VALUE "AVERAGE PRICE BY COMMODITY".   00003920
003930     05  FILLER   PIC X(104) VALUE SPACES.                        00003930
003940 01  RPT-AVERAGE-COL-HDR.                                         00003940
003950     05  FILLER   PIC X(20) VALUE "COMMODITY".                    00003950
003960     05  FILLER   PIC X(15) VALUE "AVERAGE PRICE".                00003960
003970     05  FILLER   PIC X(97) VALUE SPACES.                         00003970
003980 01  RPT-AVERAGE-DETAIL.                                          00003980
003990     05  RPT-AVG-COMMODITY          PIC X(20).                    00003990
004000     05  FILLER                     PIC X(05) VALUE SPACES.       00004000
004010     05  RPT-AVG-PRICE              PIC ZZZ,ZZZ,ZZ9.99.           00004010
004020     05  FILLER                     PIC X(93) VALUE SPACES.       00004020
004030*                                                                 00004030
004040* SECTION 3 OF 3 -- TOP TRADERS BY VOLUME, HIGHEST FIRST, IN THE  00004040
004050* ORDER 500-RANK-TRADERS-BY-VOLUME LEFT WS-TRADER-TOTALS IN.      00004050
004060 01  RPT-TRADER-SECTION-HDR.                                      00004060
004070     05  FILLER   PIC X(24) VALUE "TOP TRADERS BY VOLUME".        00004070
004080     05  FILLER   PIC X(108) VALUE SPACES.                        00004080
004090 01  RPT-TRADER-COL-HDR.                                          00004090
004100     05  FILLER   PIC X(12) VALUE "TRADER ID".                    00004100
004110     05  FILLER   PIC X(15) VALUE "TOTAL VOLUME".                 00004110
004120     05  FILLER   PIC X(105) VALUE SPACES.                        00004120
004130 01  RPT-TRADER-DETAIL.                                           00004130
004140     05  RPT-TRDR-ID                PIC X(10).                    00004140
004150     05  FILLER                     PIC X(04) VALUE SPACES.       00004150
004160     05  RPT-TRDR-VOL               PIC ZZZ,ZZZ,ZZ9.              00004160
004170     05  FILLER                     PIC X(107) VALUE SPACES.      00004170
004180*                                                                 00004180
004190* WRITTEN IN PLACE OF ALL THREE SECTIONS ABOVE WHEN THE LEDGER    00004190
004200* TABLE CAME BACK EMPTY FROM 730-READ-LEDGER -- SEE               00004200
004210* 860-WRITE-EMPTY-INSIGHTS.                                       00004210
004220 01  RPT-EMPTY-MSG.                                               00004220
004230     05  FILLER   PIC X(40) VALUE                                 00004230
004240             "NO TRADES ON LEDGER -- INSIGHTS EMPTY.".            00004240
004250     05  FILLER   PIC X(92) VALUE SPACES.                         00004250
004260*                                                                 00004260
004270 PROCEDURE DIVISION.                                              00004270
004280*                                                                 00004280
004290***************************************************************** 00004290
004300* 000-MAIN -- CONTROLS THE WHOLE RUN.  SEE DESK RUNBOOK SECTION   00004300
004310* 4.2 FOR THE JCL THAT SUPPLIES BATCHIN/TRADELDG/INSIGHTS DD'S.   00004310
004320***************************************************************** 00004320
004330 000-MAIN.                                                        00004330
004340     MOVE "000-MAIN" TO PARA-NAME.                                00004340
004350     ACCEPT WS-SYS-DATE FROM DATE YYYYMMDD.                       00004350
004360     ACCEPT WS-SYS-TIME FROM TIME.                                00004360
004370     PERFORM 050-BUILD-RUN-TIMESTAMP THRU 050-EXIT.               00004370
004380     DISPLAY "TRDEOD1 STARTED - RUN TIMESTAMP " WS-RUN-TIMESTAMP. 00004380
004390*                                                                 00004390
004400     PERFORM 700-OPEN-LEDGER-FOR-LOAD THRU 700-EXIT.              00004400
004410     PERFORM 730-READ-LEDGER THRU 730-EXIT                        00004410
004420             UNTIL EOF-LEDGER.                                    00004420
004430     PERFORM 740-CLOSE-LEDGER-INPUT THRU 740-EXIT.                00004430
004440     IF TRACE-REQUESTED                                           00004440
004450         DISPLAY "TRDEOD1 TRACE - LEDGER ROWS LOADED "            00004450
004460             WS-LEDGER-COUNT                                      00004460
004470     END-IF.                                                      00004470
004480*                                                                 00004480
004490     PERFORM 705-OPEN-BATCH-FILE THRU 705-EXIT.                   00004490
004500     PERFORM 100-VALIDATE-AND-LOAD-BATCH THRU 100-EXIT.           00004500
004510     PERFORM 745-CLOSE-BATCH-FILE THRU 745-EXIT.                  00004510
004520     IF TRACE-REQUESTED                                           00004520
004530         DISPLAY "TRDEOD1 TRACE - BATCH ROWS VALIDATED "          00004530
004540             WS-BATCH-COUNT " - VALID-SW " WS-VALID-FOUND-SW      00004540
004550     END-IF.                                                      00004550
004560*                                                                 00004560
004570     IF BATCH-IS-VALID                                            00004570
004580         PERFORM 200-CHECK-DUPLICATES THRU 200-EXIT               00004580
004590         IF BATCH-IS-VALID                                        00004590
004600             PERFORM 300-APPEND-BATCH-TO-LEDGER THRU 300-EXIT     00004600
004610         END-IF                                                   00004610
004620     END-IF.                                                      00004620
004630*                                                                 00004630
004640     IF NOT BATCH-IS-VALID                                        00004640
004650         PERFORM 900-REJECT-BATCH THRU 900-EXIT                   00004650
004660     END-IF.                                                      00004660
004670*                                                                 00004670
004680     PERFORM 800-OPEN-REPORT THRU 800-EXIT.                       00004680
004690     IF WS-LEDGER-COUNT = 0                                       00004690
004700         PERFORM 860-WRITE-EMPTY-INSIGHTS THRU 860-EXIT           00004700
004710     ELSE                                                         00004710
004720         PERFORM 400-AGGREGATE-LEDGER THRU 400-EXIT               00004720
004730         PERFORM 450-COMPUTE-AVERAGES THRU 450-EXIT               00004730
004740         PERFORM 500-RANK-TRADERS-BY-VOLUME THRU 500-EXIT         00004740
004750         PERFORM 810-WRITE-VOLUME-SECTION THRU 810-EXIT           00004750
004760         PERFORM 820-WRITE-AVERAGE-SECTION THRU 820-EXIT          00004760
004770         PERFORM 830-WRITE-TRADER-SECTION THRU 830-EXIT           00004770
004780     END-IF.                                                      00004780
004790     PERFORM 890-CLOSE-REPORT THRU 890-EXIT.                      00004790
004800*                                                                 00004800
004810     MOVE WS-RETURN-CODE TO RETURN-CODE.                          00004810
004820     DISPLAY "TRDEOD1 ENDED - RETURN CODE " RETURN-CODE.          00004820
004830     GOBACK.                                                      00004830
004840*                                                                 00004840
004850* 050-BUILD-RUN-TIMESTAMP -- TURNS THE ACCEPT'D SYSTEM DATE/TIME  00004850
004860* INTO THE SAME ISO-8601-SHAPED FIELD THE DESK STAMPS ON A        00004860
004870* TRADE, SO 110-VALIDATE-ONE-TRADE CAN COMPARE THEM AS STRINGS.   00004870
004880 050-BUILD-RUN-TIMESTAMP.                                         00004880
004890     MOVE "050-BUILD-RUN-TIMESTAMP" TO PARA-NAME.                 00004890
004900     MOVE WS-SYS-YEAR            TO WS-RUN-TS-YEAR.               00004900
004910     MOVE WS-SYS-MONTH           TO WS-RUN-TS-MONTH.              00004910
004920     MOVE WS-SYS-DAY             TO WS-RUN-TS-DAY.                00004920
004930     MOVE WS-SYS-HOUR            TO WS-RUN-TS-HOUR.               00004930
004940     MOVE WS-SYS-MINUTE          TO WS-RUN-TS-MINUTE.             00004940
004950     MOVE WS-SYS-SECOND          TO WS-RUN-TS-SECOND.             00004950
004960 050-EXIT.                                                        00004960
004970     EXIT.                                                        00004970
004980*                                                                 00004980
004990***************************************************************** 00004990
005000* 100-VALIDATE-AND-LOAD-BATCH -- READ-AHEAD LOOP OVER THE         00005000
005010* INCOMING SUBMISSION FILE.  EVERY RECORD IS VALIDATED BEFORE     00005010
005020* ANY RECORD IS CHECKED FOR DUPLICATES OR WRITTEN -- NO PARTIAL   00005020
005030* COMMITS PER TKT# CMDY-0133.                                     00005030
005040***************************************************************** 00005040
005050 100-VALIDATE-AND-LOAD-BATCH.                                     00005050
005060     MOVE "100-VALIDATE-AND-LOAD-BATCH" TO PARA-NAME.             00005060
005070     IF BATCHIN-WAS-OPENED                                        00005070
005080         PERFORM 750-READ-BATCH-RECORD THRU 750-EXIT              00005080
005090         PERFORM 110-VALIDATE-ONE-TRADE THRU 110-EXIT             00005090
005100                 UNTIL EOF-BATCH OR NOT BATCH-IS-VALID            00005100
005110     END-IF.                                                      00005110
005120     IF BATCH-IS-VALID AND WS-BATCH-COUNT = 0                     00005120
005130         MOVE "N" TO WS-VALID-FOUND-SW                            00005130
005140         MOVE "TRADE LIST CANNOT BE EMPTY" TO WS-REJECT-REASON    00005140
005150     END-IF.                                                      00005150
005160 100-EXIT.                                                        00005160
005170     EXIT.                                                        00005170
005180*                                                                 00005180
005190* 110-VALIDATE-ONE-TRADE -- NESTED IF/ELSE RATHER THAN A SERIES   00005190
005200* OF INDEPENDENT IFS SO ONLY THE FIRST FAILING CHECK SETS THE     00005200
005210* REJECT REASON -- OPS WANTED ONE REASON PER RECORD, NOT A PILE   00005210
005220* OF OVERWRITTEN MESSAGES IF A RECORD FAILED SEVERAL CHECKS.      00005220
005230 110-VALIDATE-ONE-TRADE.                                          00005230
005240     MOVE "110-VALIDATE-ONE-TRADE" TO PARA-NAME.                  00005240
005250     IF TB-FL-COMMODITY = SPACES                                  00005250
005260         MOVE "N" TO WS-VALID-FOUND-SW                            00005260
005270         MOVE "TRADE RECORD REJECTED - COMMODITY IS REQUIRED"     00005270
005280             TO WS-REJECT-REASON                                  00005280
005290     ELSE                                                         00005290
005300     IF TB-FL-TRADER-ID = SPACES                                  00005300
005310         MOVE "N" TO WS-VALID-FOUND-SW                            00005310
005320         MOVE "TRADE RECORD REJECTED - TRADER ID IS REQUIRED"     00005320
005330             TO WS-REJECT-REASON                                  00005330
005340     ELSE                                                         00005340
005350     IF TB-FL-PRICE NOT > ZERO                                    00005350
005360         MOVE "N" TO WS-VALID-FOUND-SW                            00005360
005370         MOVE                                                     00005370
005380     "TRADE RECORD REJECTED - PRICE MUST BE GREATER THAN ZERO"    00005380
005390             TO WS-REJECT-REASON                                  00005390
005400     ELSE                                                         00005400
005410     IF TB-FL-QUANTITY NOT > ZERO                                 00005410
005420         MOVE "N" TO WS-VALID-FOUND-SW                            00005420
005430         MOVE                                                     00005430
005440     "TRADE RECORD REJECTED - QUANTITY MUST BE GREATER THAN ZERO" 00005440
005450             TO WS-REJECT-REASON                                  00005450
005460     ELSE                                                         00005460
005470     IF TB-FL-TIMESTAMP = SPACES                                  00005470
005480         MOVE "N" TO WS-VALID-FOUND-SW                            00005480
005490         MOVE "TRADE RECORD REJECTED - TIMESTAMP IS REQUIRED"     00005490
005500             TO WS-REJECT-REASON                                  00005500
005510     ELSE                                                         00005510
005520     IF TB-FL-TIMESTAMP > WS-RUN-TIMESTAMP                        00005520
005530         MOVE "N" TO WS-VALID-FOUND-SW                            00005530
005540         MOVE                                                     00005540
005550     "TRADE RECORD REJECTED - TIMESTAMP IS LATER THAN RUN TIME"   00005550
005560             TO WS-REJECT-REASON                                  00005560
005570     ELSE                                                         00005570
005580         PERFORM 120-STORE-BATCH-ENTRY THRU 120-EXIT              00005580
005590     END-IF                                                       00005590
005600     END-IF                                                       00005600
005610     END-IF                                                       00005610
005620     END-IF                                                       00005620
005630     END-IF                                                       00005630
005640     END-IF.                                                      00005640
005650     IF BATCH-IS-VALID                                            00005650
005660         PERFORM 750-READ-BATCH-RECORD THRU 750-EXIT              00005660
005670     END-IF.                                                      00005670
005680 110-EXIT.                                                        00005680
005690     EXIT.                                                        00005690
005700*                                                                 00005700
005710* 120-STORE-BATCH-ENTRY -- CALLED ONLY AFTER 110-VALIDATE-ONE-    00005710
005720* TRADE HAS PASSED EVERY CHECK ON THE CURRENT TB- RECORD, SO NO   00005720
005730* FURTHER VALIDATION HAPPENS HERE.  JUST A STRAIGHT FIELD-BY-     00005730
005740* FIELD COPY OF THE FLAT RECORD INTO THE NEXT BATCH TABLE ROW.    00005740
005750 120-STORE-BATCH-ENTRY.                                           00005750
005760     MOVE "120-STORE-BATCH-ENTRY" TO PARA-NAME.                   00005760
005770     ADD 1 TO WS-BATCH-COUNT.                                     00005770
005780     MOVE TB-FL-COMMODITY        TO WB-COMMODITY(WS-BATCH-COUNT). 00005780
005790     MOVE TB-FL-TRADER-ID        TO WB-TRADER-ID(WS-BATCH-COUNT). 00005790
005800     MOVE TB-FL-PRICE            TO WB-PRICE(WS-BATCH-COUNT).     00005800
005810     MOVE TB-FL-QUANTITY         TO WB-QUANTITY(WS-BATCH-COUNT).  00005810
005820     MOVE TB-FL-TIMESTAMP        TO WB-TIMESTAMP(WS-BATCH-COUNT). 00005820
005830     MOVE TB-FL-VALUE-DATE       TO WB-VALUE-DATE(WS-BATCH-COUNT).00005830
005840     MOVE TB-FL-EXCHANGE-CODE                                     00005840
005850         TO WB-EXCHANGE-CODE(WS-BATCH-COUNT).                     00005850
005860     MOVE TB-FL-SUBMISSION-SEQ                                    00005860
005870         TO WB-SUBMISSION-SEQ(WS-BATCH-COUNT).                    00005870
005880 120-EXIT.                                                        00005880
005890     EXIT.                                                        00005890
005900*                                                                 00005900
005910***************************************************************** 00005910
005920* 200-CHECK-DUPLICATES -- PER TKT# CMDY-0133.  EACH BATCH RECORD  00005920
005930* IS CHECKED AGAINST EARLIER BATCH RECORDS FIRST, THEN AGAINST    00005930
005940* THE LEDGER, IN SUBMITTED ORDER, SO THE "FIRST OFFENDING         00005940
005950* RECORD" REPORTED TO OPS MATCHES THE ORDER THE DESK SUBMITTED    00005950
005960* THE FILE.                                                       00005960
005970***************************************************************** 00005970
005980 200-CHECK-DUPLICATES.                                            00005980
005990     MOVE "200-CHECK-DUPLICATES" TO PARA-NAME.                    00005990
006000     PERFORM 205-CHECK-ONE-RECORD THRU 205-EXIT                   00006000
006010             VARYING WS-BATCH-SUB FROM 1 BY 1                     00006010
006020             UNTIL WS-BATCH-SUB > WS-BATCH-COUNT OR DUP-FOUND.    00006020
006030     IF DUP-FOUND                                                 00006030
006040         MOVE "N" TO WS-VALID-FOUND-SW                            00006040
006050     END-IF.                                                      00006050
006060 200-EXIT.                                                        00006060
006070     EXIT.                                                        00006070
006080*                                                                 00006080
006090* 205-CHECK-ONE-RECORD -- INTRA-BATCH PASS FIRST, THEN THE        00006090
006100* LEDGER PASS, AND ONLY IF THE FIRST PASS FOUND NOTHING --        00006100
006110* CHEAPER, AND MATCHES THE ORDER A HUMAN REVIEWER WOULD CHECK.    00006110
006120 205-CHECK-ONE-RECORD.                                            00006120
006130     MOVE "205-CHECK-ONE-RECORD" TO PARA-NAME.                    00006130
006140     PERFORM 210-CHECK-INTRA-BATCH-DUPS THRU 210-EXIT.            00006140
006150     IF NOT DUP-FOUND                                             00006150
006160         PERFORM 220-CHECK-LEDGER-DUPS THRU 220-EXIT              00006160
006170     END-IF.                                                      00006170
006180 205-EXIT.                                                        00006180
006190     EXIT.                                                        00006190
006200*                                                                 00006200
006210* 210-CHECK-INTRA-BATCH-DUPS -- COMPARES THE CURRENT RECORD       00006210
006220* (WS-BATCH-SUB) AGAINST EVERY RECORD BEFORE IT IN THIS SAME      00006220
006230* SUBMISSION (WS-BATCH-SUB2 FROM 1 UP TO BUT NOT INCLUDING        00006230
006240* WS-BATCH-SUB) -- A RECORD NEVER NEEDS TO COMPARE AGAINST        00006240
006250* ITSELF OR ANYTHING AFTER IT.                                    00006250
006260 210-CHECK-INTRA-BATCH-DUPS.                                      00006260
006270     MOVE "210-CHECK-INTRA-BATCH-DUPS" TO PARA-NAME.              00006270
006280     PERFORM 215-COMPARE-INTRA-ENTRY THRU 215-EXIT                00006280
006290             VARYING WS-BATCH-SUB2 FROM 1 BY 1                    00006290
006300             UNTIL WS-BATCH-SUB2 >= WS-BATCH-SUB OR DUP-FOUND.    00006300
006310 210-EXIT.                                                        00006310
006320     EXIT.                                                        00006320
006330*                                                                 00006330
006340* 215-COMPARE-INTRA-ENTRY -- ALL FIVE FIELDS MUST MATCH EXACTLY   00006340
006350* PER TKT# CMDY-0133; A DIFFERENCE IN ANY ONE FIELD IS A          00006350
006360* DIFFERENT TRADE, NOT A DUPLICATE, EVEN IF THE REST MATCH.       00006360
006370 215-COMPARE-INTRA-ENTRY.                                         00006370
006380     IF WB-COMMODITY(WS-BATCH-SUB2) = WB-COMMODITY(WS-BATCH-SUB)  00006380
006390        AND WB-TRADER-ID(WS-BATCH-SUB2)                           00006390
006400            = WB-TRADER-ID(WS-BATCH-SUB)                          00006400
006410        AND WB-TIMESTAMP(WS-BATCH-SUB2)                           00006410
006420            = WB-TIMESTAMP(WS-BATCH-SUB)                          00006420
006430        AND WB-PRICE(WS-BATCH-SUB2) = WB-PRICE(WS-BATCH-SUB)      00006430
006440        AND WB-QUANTITY(WS-BATCH-SUB2) = WB-QUANTITY(WS-BATCH-SUB)00006440
006450         MOVE "Y" TO WS-DUP-FOUND-SW                              00006450
006460         STRING                                                   00006460
006470             "DUPLICATE TRADE DETECTED WITHIN SUBMISSION BATCH"   00006470
006480             DELIMITED BY SIZE                                    00006480
006490             " FOR TRADER: " DELIMITED BY SIZE                    00006490
006500             WB-TRADER-ID(WS-BATCH-SUB) DELIMITED BY SIZE         00006500
006510             ", COMMODITY: " DELIMITED BY SIZE                    00006510
006520             WB-COMMODITY(WS-BATCH-SUB) DELIMITED BY SIZE         00006520
006530             ", TIME: " DELIMITED BY SIZE                         00006530
006540             WB-TIMESTAMP(WS-BATCH-SUB) DELIMITED BY SIZE         00006540
006550             INTO WS-REJECT-REASON                                00006550
006560     END-IF.                                                      00006560
006570 215-EXIT.                                                        00006570
006580     EXIT.                                                        00006580
006590*                                                                 00006590
006600* 220-CHECK-LEDGER-DUPS -- SAME FIVE-FIELD COMPARE AS 215, BUT    00006600
006610* AGAINST EVERY TRADE ALREADY ON THE LEDGER RATHER THAN AGAINST   00006610
006620* EARLIER RECORDS IN THIS BATCH.                                  00006620
006630 220-CHECK-LEDGER-DUPS.                                           00006630
006640     MOVE "220-CHECK-LEDGER-DUPS" TO PARA-NAME.                   00006640
006650     PERFORM 225-COMPARE-LEDGER-ENTRY THRU 225-EXIT               00006650
006660             VARYING WS-LEDGER-SUB FROM 1 BY 1                    00006660
006670             UNTIL WS-LEDGER-SUB > WS-LEDGER-COUNT OR DUP-FOUND.  00006670
006680 220-EXIT.                                                        00006680
006690     EXIT.                                                        00006690
006700*                                                                 00006700
006710* 225-COMPARE-LEDGER-ENTRY -- THE REJECT-REASON TEXT SAYS         00006710
006720* "IN STORAGE" RATHER THAN "ON THE LEDGER" BECAUSE OPS ASKED      00006720
006730* FOR WORDING THAT DID NOT IMPLY THE RECORD HAD ALREADY BEEN      00006730
006740* WRITTEN TO THE LEDGER FILE -- IT HAD NOT, IT ONLY MATCHED ONE   00006740
006750* THAT WAS ALREADY THERE.                                         00006750
006760 225-COMPARE-LEDGER-ENTRY.                                        00006760
006770     IF WL-COMMODITY(WS-LEDGER-SUB) = WB-COMMODITY(WS-BATCH-SUB)  00006770
006780        AND WL-TRADER-ID(WS-LEDGER-SUB)                           00006780
006790            = WB-TRADER-ID(WS-BATCH-SUB)                          00006790
006800        AND WL-TIMESTAMP(WS-LEDGER-SUB)                           00006800
006810            = WB-TIMESTAMP(WS-BATCH-SUB)                          00006810
006820        AND WL-PRICE(WS-LEDGER-SUB) = WB-PRICE(WS-BATCH-SUB)      00006820
006830        AND WL-QUANTITY(WS-LEDGER-SUB) = WB-QUANTITY(WS-BATCH-SUB)00006830
006840         MOVE "Y" TO WS-DUP-FOUND-SW                              00006840
006850         STRING                                                   00006850
006860             "DUPLICATE TRADE DETECTED IN STORAGE FOR TRADER: "   00006860
006870             DELIMITED BY SIZE                                    00006870
006880             WB-TRADER-ID(WS-BATCH-SUB) DELIMITED BY SIZE         00006880
006890             ", COMMODITY: " DELIMITED BY SIZE                    00006890
006900             WB-COMMODITY(WS-BATCH-SUB) DELIMITED BY SIZE         00006900
006910             ", TIME: " DELIMITED BY SIZE                         00006910
006920             WB-TIMESTAMP(WS-BATCH-SUB) DELIMITED BY SIZE         00006920
006930             INTO WS-REJECT-REASON                                00006930
006940     END-IF.                                                      00006940
006950 225-EXIT.                                                        00006950
006960     EXIT.                                                        00006960
006970*                                                                 00006970
006980***************************************************************** 00006980
006990* 300-APPEND-BATCH-TO-LEDGER -- ONLY REACHED WHEN THE WHOLE       00006990
007000* BATCH VALIDATED AND NO DUPLICATE WAS FOUND.  APPENDS IN         00007000
007010* SUBMITTED ORDER, THEN REWRITES TRADE-LEDGER IN FULL (EXISTING   00007010
007020* RECORDS FOLLOWED BY THE NEW BATCH).                             00007020
007030***************************************************************** 00007030
007040 300-APPEND-BATCH-TO-LEDGER.                                      00007040
007050     MOVE "300-APPEND-BATCH-TO-LEDGER" TO PARA-NAME.              00007050
007060     PERFORM 310-APPEND-ONE-TRADE THRU 310-EXIT                   00007060
007070             VARYING WS-BATCH-SUB FROM 1 BY 1                     00007070
007080             UNTIL WS-BATCH-SUB > WS-BATCH-COUNT.                 00007080
007090     PERFORM 320-REWRITE-LEDGER-FILE THRU 320-EXIT.               00007090
007100 300-EXIT.                                                        00007100
007110     EXIT.                                                        00007110
007120*                                                                 00007120
007130* 310-APPEND-ONE-TRADE -- COPIES ONE VALIDATED, NON-DUPLICATE     00007130
007140* BATCH ROW ONTO THE END OF THE IN-MEMORY LEDGER TABLE.  THE      00007140
007150* TRADE-ID IS ASSIGNED HERE AS THE TRADE'S LEDGER POSITION --     00007150
007160* THE DESK HAS NEVER NEEDED ANYTHING FANCIER THAN A MONOTONIC     00007160
007170* SEQUENCE.  SETTLE-DATE AND SETTLE-STATUS ARE LEFT PENDING AND   00007170
007180* THE AUDIT BLOCK IS STAMPED WITH THIS PROGRAM'S ID AND THE RUN   00007180
007190* DATE -- THE OVERNIGHT RECONCILIATION JOB TAKES IT FROM THERE.   00007190
007200 310-APPEND-ONE-TRADE.                                            00007200
007210     MOVE "310-APPEND-ONE-TRADE" TO PARA-NAME.                    00007210
007220     ADD 1 TO WS-LEDGER-COUNT.                                    00007220
007230     MOVE WS-LEDGER-COUNT TO WL-TRADE-ID(WS-LEDGER-COUNT).        00007230
007240     MOVE WB-COMMODITY(WS-BATCH-SUB)                              00007240
007250         TO WL-COMMODITY(WS-LEDGER-COUNT).                        00007250
007260     MOVE WB-TRADER-ID(WS-BATCH-SUB)                              00007260
007270         TO WL-TRADER-ID(WS-LEDGER-COUNT).                        00007270
007280     MOVE WB-PRICE(WS-BATCH-SUB)                                  00007280
007290         TO WL-PRICE(WS-LEDGER-COUNT).                            00007290
007300     MOVE WB-QUANTITY(WS-BATCH-SUB)                               00007300
007310         TO WL-QUANTITY(WS-LEDGER-COUNT).                         00007310
007320     MOVE WB-TIMESTAMP(WS-BATCH-SUB)                              00007320
007330         TO WL-TIMESTAMP(WS-LEDGER-COUNT).                        00007330
007340     MOVE WB-VALUE-DATE(WS-BATCH-SUB)                             00007340
007350         TO WL-VALUE-DATE(WS-LEDGER-COUNT).                       00007350
007360     MOVE WB-EXCHANGE-CODE(WS-BATCH-SUB)                          00007360
007370         TO WL-EXCHANGE-CODE(WS-LEDGER-COUNT).                    00007370
007380     MOVE ZERO TO WL-SETTLE-DATE(WS-LEDGER-COUNT).                00007380
007390     MOVE "P"  TO WL-SETTLE-STATUS(WS-LEDGER-COUNT).              00007390
007400     MOVE "TRDEOD1 " TO WL-ENTERED-BY(WS-LEDGER-COUNT).           00007400
007410     MOVE WS-SYS-DATE TO WL-ENTERED-DATE(WS-LEDGER-COUNT).        00007410
007420     MOVE SPACES TO WL-RECON-RESERVED(WS-LEDGER-COUNT).           00007420
007430 310-EXIT.                                                        00007430
007440     EXIT.                                                        00007440
007450*                                                                 00007450
007460* 320-REWRITE-LEDGER-FILE -- TRADE-LEDGER IS SEQUENTIAL, NOT      00007460
007470* RELATIVE OR INDEXED, SO APPENDING MEANS CLOSING THE INPUT       00007470
007480* COPY (740, ALREADY DONE BY THE TIME 000-MAIN GETS HERE) AND     00007480
007490* REOPENING THE SAME DD AS OUTPUT TO WRITE THE WHOLE TABLE BACK   00007490
007500* OUT, OLD ROWS FOLLOWED BY THE NEWLY APPENDED ONES.              00007500
007510 320-REWRITE-LEDGER-FILE.                                         00007510
007520     MOVE "320-REWRITE-LEDGER-FILE" TO PARA-NAME.                 00007520
007530     OPEN OUTPUT TRADE-LEDGER.                                    00007530
007540     IF NOT LEDGER-OK                                             00007540
007550         DISPLAY                                                  00007550
007560             "TRDEOD1 - ERROR OPENING LEDGER FOR REWRITE. RC: "   00007560
007570             WS-LEDGER-STATUS                                     00007570
007580         MOVE +16 TO WS-RETURN-CODE                               00007580
007590         GO TO 320-EXIT.                                          00007590
007600     PERFORM 325-WRITE-ONE-LEDGER-RECORD THRU 325-EXIT            00007600
007610             VARYING WS-LEDGER-SUB FROM 1 BY 1                    00007610
007620             UNTIL WS-LEDGER-SUB > WS-LEDGER-COUNT.               00007620
007630     CLOSE TRADE-LEDGER.                                          00007630
007640 320-EXIT.                                                        00007640
007650     EXIT.                                                        00007650
007660*                                                                 00007660
007670* 325-WRITE-ONE-LEDGER-RECORD -- ONE TABLE ROW OUT TO ONE LEDGER  00007670
007680* RECORD.  EVERY FIELD ON LG-TRADE-RECORD IS MOVED HERE, NOT      00007680
007690* JUST THE FIVE TRDEOD1 VALIDATES ON, SO A REWRITE NEVER LOSES    00007690
007700* THE SETTLEMENT/AUDIT DATA THE RECONCILIATION JOB OWNS.          00007700
007710 325-WRITE-ONE-LEDGER-RECORD.                                     00007710
007720     MOVE WL-TRADE-ID(WS-LEDGER-SUB)  TO LG-TRADE-ID.             00007720
007730     MOVE WL-COMMODITY(WS-LEDGER-SUB) TO LG-COMMODITY.            00007730
007740     MOVE WL-TRADER-ID(WS-LEDGER-SUB) TO LG-TRADER-ID.            00007740
007750     MOVE WL-PRICE(WS-LEDGER-SUB)     TO LG-PRICE.                00007750
007760     MOVE WL-QUANTITY(WS-LEDGER-SUB)  TO LG-QUANTITY.             00007760
007770     MOVE WL-TIMESTAMP(WS-LEDGER-SUB) TO LG-TIMESTAMP.            00007770
007780     MOVE WL-VALUE-DATE(WS-LEDGER-SUB) TO LG-VALUE-DATE.          00007780
007790     MOVE WL-SETTLE-DATE(WS-LEDGER-SUB) TO LG-SETTLE-DATE.        00007790
007800     MOVE WL-EXCHANGE-CODE(WS-LEDGER-SUB) TO LG-EXCHANGE-CODE.    00007800
007810     MOVE WL-SETTLE-STATUS(WS-LEDGER-SUB) TO LG-SETTLE-STATUS.    00007810
007820     MOVE WL-AUDIT-BLOCK(WS-LEDGER-SUB) TO LG-AUDIT-BLOCK.        00007820
007830     WRITE LG-TRADE-RECORD.                                       00007830
007840 325-EXIT.                                                        00007840
007850     EXIT.                                                        00007850
007860*                                                                 00007860
007870***************************************************************** 00007870
007880* 400-AGGREGATE-LEDGER -- ONE PASS OVER THE LEDGER TABLE BUILT    00007880
007890* AT 730-READ-LEDGER, ACCUMULATING VOLUME, PRICE SUM, AND TRADE   00007890
007900* COUNT PER COMMODITY AND TOTAL VOLUME PER TRADER, ALL HELD IN    00007900
007910* WORKING STORAGE TABLES -- NO SORT OR DATABASE ACCESS NEEDED.    00007910
007920***************************************************************** 00007920
007930 400-AGGREGATE-LEDGER.                                            00007930
007940     MOVE "400-AGGREGATE-LEDGER" TO PARA-NAME.                    00007940
007950     MOVE ZERO TO WS-COMM-COUNT WS-TRDR-COUNT.                    00007950
007960     PERFORM 410-AGGREGATE-ONE-TRADE THRU 410-EXIT                00007960
007970             VARYING WS-LEDGER-SUB FROM 1 BY 1                    00007970
007980             UNTIL WS-LEDGER-SUB > WS-LEDGER-COUNT.               00007980
007990 400-EXIT.                                                        00007990
008000     EXIT.                                                        00008000
008010*                                                                 00008010
008020* 410-AGGREGATE-ONE-TRADE -- FINDS (OR ADDS) THE COMMODITY AND    00008020
008030* TRADER ROWS FOR THE CURRENT LEDGER ENTRY, THEN ADDS THIS        00008030
008040* TRADE'S QUANTITY/PRICE INTO BOTH.  PRICE-SUM IS KEPT RUNNING    00008040
008050* HERE AND DIVIDED INTO AN AVERAGE LATER BY 450-COMPUTE-AVERAGES  00008050
008060* -- ONE DIVIDE PER COMMODITY INSTEAD OF ONE PER TRADE.           00008060
008070 410-AGGREGATE-ONE-TRADE.                                         00008070
008080     MOVE "410-AGGREGATE-ONE-TRADE" TO PARA-NAME.                 00008080
008090     PERFORM 420-FIND-OR-ADD-COMMODITY THRU 420-EXIT.             00008090
008100     ADD WL-QUANTITY(WS-LEDGER-SUB)                               00008100
008110         TO WS-COMM-VOLUME(WS-COMM-SUB).                          00008110
008120     ADD WL-PRICE(WS-LEDGER-SUB)                                  00008120
008130         TO WS-COMM-PRICE-SUM(WS-COMM-SUB).                       00008130
008140     ADD 1 TO WS-COMM-TRADE-COUNT(WS-COMM-SUB).                   00008140
008150     PERFORM 430-FIND-OR-ADD-TRADER THRU 430-EXIT.                00008150
008160     ADD WL-QUANTITY(WS-LEDGER-SUB)                               00008160
008170         TO WS-TRDR-VOLUME(WS-TRDR-SUB).                          00008170
008180 410-EXIT.                                                        00008180
008190     EXIT.                                                        00008190
008200*                                                                 00008200
008210 420-FIND-OR-ADD-COMMODITY.                                       00008210
008220     MOVE "420-FIND-OR-ADD-COMMODITY" TO PARA-NAME.               00008220
008230     SET WS-COMM-SUB TO 1.                                        00008230
008240     MOVE "N" TO WS-ENTRY-FOUND-SW.                               00008240
008250     PERFORM 421-SCAN-COMMODITY-ENTRY THRU 421-EXIT               00008250
008260             UNTIL WS-COMM-SUB > WS-COMM-COUNT OR ENTRY-FOUND.    00008260
008270     IF NOT ENTRY-FOUND                                           00008270
008280         SET WS-COMM-SUB TO WS-COMM-COUNT + 1                     00008280
008290         MOVE WL-COMMODITY(WS-LEDGER-SUB)                         00008290
008300             TO WS-COMM-NAME(WS-COMM-SUB)                         00008300
008310         MOVE ZERO TO WS-COMM-VOLUME(WS-COMM-SUB)                 00008310
008320         MOVE ZERO TO WS-COMM-PRICE-SUM(WS-COMM-SUB)              00008320
008330         MOVE ZERO TO WS-COMM-TRADE-COUNT(WS-COMM-SUB)            00008330
008340         MOVE ZERO TO WS-COMM-AVG-PRICE(WS-COMM-SUB)              00008340
008350         PERFORM 460-SORT-COMMODITIES-BY-NAME THRU 460-EXIT       00008350
008360     END-IF.                                                      00008360
008370 420-EXIT.                                                        00008370
008380     EXIT.                                                        00008380
008390*                                                                 00008390
008400* 421-SCAN-COMMODITY-ENTRY -- LINEAR SCAN, NOT A BINARY SEARCH -- 00008400
008410* WS-COMM-ENTRY IS CAPPED AT 50 ROWS (THE DESK TRADES WELL UNDER  00008410
008420* 50 DISTINCT COMMODITIES) SO THE SCAN COST NEVER JUSTIFIED THE   00008420
008430* EXTRA CODE A SEARCH ALL WOULD HAVE NEEDED.                      00008430
008440 421-SCAN-COMMODITY-ENTRY.                                        00008440
008450     IF WS-COMM-NAME(WS-COMM-SUB) = WL-COMMODITY(WS-LEDGER-SUB)   00008450
008460         MOVE "Y" TO WS-ENTRY-FOUND-SW                            00008460
008470     ELSE                                                         00008470
008480         SET WS-COMM-SUB UP BY 1                                  00008480
008490     END-IF.                                                      00008490
008500 421-EXIT.                                                        00008500
008510     EXIT.                                                        00008510
008520*                                                                 00008520
008530 430-FIND-OR-ADD-TRADER.                                          00008530
008540     MOVE "430-FIND-OR-ADD-TRADER" TO PARA-NAME.                  00008540
008550     SET WS-TRDR-SUB TO 1.                                        00008550
008560     MOVE "N" TO WS-ENTRY-FOUND-SW.                               00008560
008570     PERFORM 431-SCAN-TRADER-ENTRY THRU 431-EXIT                  00008570
008580             UNTIL WS-TRDR-SUB > WS-TRDR-COUNT OR ENTRY-FOUND.    00008580
008590     IF NOT ENTRY-FOUND                                           00008590
008600         ADD 1 TO WS-TRDR-COUNT                                   00008600
008610         SET WS-TRDR-SUB TO WS-TRDR-COUNT                         00008610
008620         MOVE WL-TRADER-ID(WS-LEDGER-SUB)                         00008620
008630             TO WS-TRDR-ID(WS-TRDR-SUB)                           00008630
008640         MOVE ZERO TO WS-TRDR-VOLUME(WS-TRDR-SUB)                 00008640
008650     END-IF.                                                      00008650
008660 430-EXIT.                                                        00008660
008670     EXIT.                                                        00008670
008680*                                                                 00008680
008690* 431-SCAN-TRADER-ENTRY -- SAME LINEAR-SCAN SHAPE AS 421, OVER    00008690
008700* THE 500-ROW TRADER TABLE INSTEAD OF THE 50-ROW COMMODITY ONE.   00008700
008710 431-SCAN-TRADER-ENTRY.                                           00008710
008720     IF WS-TRDR-ID(WS-TRDR-SUB) = WL-TRADER-ID(WS-LEDGER-SUB)     00008720
008730         MOVE "Y" TO WS-ENTRY-FOUND-SW                            00008730
008740     ELSE                                                         00008740
008750         SET WS-TRDR-SUB UP BY 1                                  00008750
008760     END-IF.                                                      00008760
008770 431-EXIT.                                                        00008770
008780     EXIT.                                                        00008780
008790*                                                                 00008790
008800***************************************************************** 00008800
008810* 450-COMPUTE-AVERAGES -- ONE PASS OVER WS-COMMODITY-TOTALS ONCE  00008810
008820* ALL LEDGER RECORDS ARE IN.  PER TKT# CMDY-0147, AVERAGE PRICE   00008820
008830* ROUNDS HALF-UP TO 2 DECIMALS, MATCHING THE DESK'S TICKET        00008830
008840* PRICING CONVENTION.                                             00008840
008850***************************************************************** 00008850
008860 450-COMPUTE-AVERAGES.                                            00008860
008870     MOVE "450-COMPUTE-AVERAGES" TO PARA-NAME.                    00008870
008880     PERFORM 455-COMPUTE-ONE-AVERAGE THRU 455-EXIT                00008880
008890             VARYING WS-COMM-SUB FROM 1 BY 1                      00008890
008900             UNTIL WS-COMM-SUB > WS-COMM-COUNT.                   00008900
008910 450-EXIT.                                                        00008910
008920     EXIT.                                                        00008920
008930*                                                                 00008930
008940* 455-COMPUTE-ONE-AVERAGE -- ONE COMMODITY ROW PER CALL.          00008940
008950* WS-COMM-TRADE-COUNT CAN NEVER BE ZERO HERE SINCE A ROW ONLY     00008950
008960* EXISTS BECAUSE 420 ADDED IT FOR AT LEAST ONE TRADE.             00008960
008970 455-COMPUTE-ONE-AVERAGE.                                         00008970
008980     COMPUTE WS-COMM-AVG-PRICE(WS-COMM-SUB) ROUNDED =             00008980
008990         WS-COMM-PRICE-SUM(WS-COMM-SUB)                           00008990
009000         / WS-COMM-TRADE-COUNT(WS-COMM-SUB).                      00009000
009010 455-EXIT.                                                        00009010
009020     EXIT.                                                        00009020
009030*                                                                 00009030
009040***************************************************************** 00009040
009050* 460-SORT-COMMODITIES-BY-NAME -- BACKWARD INSERTION SORT KEYED   00009050
009060* ON COMMODITY NAME ASCENDING SO SECTIONS 1 AND 2 OF THE REPORT   00009060
009070* PRINT IN NAME ORDER WITHOUT A SEPARATE SORT VERB PASS.  CALLED  00009070
009080* ONCE PER NEWLY-ADDED COMMODITY ENTRY.                           00009080
009090***************************************************************** 00009090
009100 460-SORT-COMMODITIES-BY-NAME.                                    00009100
009110     MOVE "460-SORT-COMMODITIES-BY-NAME" TO PARA-NAME.            00009110
009120     MOVE WS-COMM-NAME(WS-COMM-SUB)   TO WS-COMM-HOLD-NAME.       00009120
009130     MOVE WS-COMM-VOLUME(WS-COMM-SUB) TO WS-COMM-HOLD-VOL.        00009130
009140     MOVE WS-COMM-PRICE-SUM(WS-COMM-SUB)                          00009140
009150         TO WS-COMM-HOLD-SUM.                                     00009150
009160     MOVE WS-COMM-TRADE-COUNT(WS-COMM-SUB)                        00009160
009170         TO WS-COMM-HOLD-CNT.                                     00009170
009180     MOVE WS-COMM-AVG-PRICE(WS-COMM-SUB)                          00009180
009190         TO WS-COMM-HOLD-AVG.                                     00009190
009200     ADD 1 TO WS-COMM-COUNT.                                      00009200
009210     SET WS-COMM-SUB TO WS-COMM-COUNT.                            00009210
009220     PERFORM 468-SHIFT-COMMODITY-DOWN THRU 468-EXIT               00009220
009230             UNTIL WS-COMM-SUB = 1 OR                             00009230
009240             WS-COMM-NAME(WS-COMM-SUB - 1) <= WS-COMM-HOLD-NAME.  00009240
009250     MOVE WS-COMM-HOLD-NAME TO WS-COMM-NAME(WS-COMM-SUB).         00009250
009260     MOVE WS-COMM-HOLD-VOL  TO WS-COMM-VOLUME(WS-COMM-SUB).       00009260
009270     MOVE WS-COMM-HOLD-SUM  TO WS-COMM-PRICE-SUM(WS-COMM-SUB).    00009270
009280     MOVE WS-COMM-HOLD-CNT  TO WS-COMM-TRADE-COUNT(WS-COMM-SUB).  00009280
009290     MOVE WS-COMM-HOLD-AVG  TO WS-COMM-AVG-PRICE(WS-COMM-SUB).    00009290
009300 460-EXIT.                                                        00009300
009310     EXIT.                                                        00009310
009320*                                                                 00009320
009330* 468-SHIFT-COMMODITY-DOWN -- SLIDES ONE TABLE ROW UP ONE         00009330
009340* POSITION (INTO THE HIGHER SUBSCRIPT) TO OPEN A GAP FOR THE      00009340
009350* HELD-OUT ENTRY BEING INSERTED BY 460.                           00009350
009360 468-SHIFT-COMMODITY-DOWN.                                        00009360
009370     MOVE WS-COMM-NAME(WS-COMM-SUB - 1)                           00009370
009380         TO WS-COMM-NAME(WS-COMM-SUB).                            00009380
009390     MOVE WS-COMM-VOLUME(WS-COMM-SUB - 1)                         00009390
009400         TO WS-COMM-VOLUME(WS-COMM-SUB).                          00009400
009410     MOVE WS-COMM-PRICE-SUM(WS-COMM-SUB - 1)                      00009410
009420         TO WS-COMM-PRICE-SUM(WS-COMM-SUB).                       00009420
009430     MOVE WS-COMM-TRADE-COUNT(WS-COMM-SUB - 1)                    00009430
009440         TO WS-COMM-TRADE-COUNT(WS-COMM-SUB).                     00009440
009450     MOVE WS-COMM-AVG-PRICE(WS-COMM-SUB - 1)                      00009450
009460         TO WS-COMM-AVG-PRICE(WS-COMM-SUB).                       00009460
009470     SET WS-COMM-SUB DOWN BY 1.                                   00009470
009480 468-EXIT.                                                        00009480
009490     EXIT.                                                        00009490
009500*                                                                 00009500
009510***************************************************************** 00009510
009520* 500-RANK-TRADERS-BY-VOLUME -- BACKWARD INSERTION SORT.          00009520
009530* DESCENDING VOLUME, ASCENDING TRADER-ID ON A TIE PER TKT#        00009530
009540* CMDY-0150 (DESK WANTED A REPEATABLE TIE ORDER FOR THE MORNING   00009540
009550* REPORT, NOT WHATEVER ORDER THE TABLE BUILT IN).                 00009550
009560***************************************************************** 00009560
009570 500-RANK-TRADERS-BY-VOLUME.                                      00009570
009580     MOVE "500-RANK-TRADERS-BY-VOLUME" TO PARA-NAME.              00009580
009590     IF WS-TRDR-COUNT > 1                                         00009590
009600         PERFORM 510-INSERT-ONE-TRADER THRU 510-EXIT              00009600
009610                 VARYING WS-TRDR-SUB FROM 2 BY 1                  00009610
009620                 UNTIL WS-TRDR-SUB > WS-TRDR-COUNT                00009620
009630     END-IF.                                                      00009630
009640 500-EXIT.                                                        00009640
009650     EXIT.                                                        00009650
009660*                                                                 00009660
009670* 510-INSERT-ONE-TRADER -- HOLDS THE INCOMING ROW ASIDE, THEN     00009670
009680* SHIFTS EVERY ROW THAT SORTS AFTER IT ONE POSITION UP UNTIL THE  00009680
009690* RIGHT SLOT OPENS, PER THE DESCENDING-VOLUME/ASCENDING-ID RULE.  00009690
009700 510-INSERT-ONE-TRADER.                                           00009700
009710     MOVE WS-TRDR-ID(WS-TRDR-SUB)     TO WS-TRDR-HOLD-ID.         00009710
009720     MOVE WS-TRDR-VOLUME(WS-TRDR-SUB) TO WS-TRDR-HOLD-VOL.        00009720
009730     MOVE WS-TRDR-SUB TO WS-TRDR-SUB2.                            00009730
009740     PERFORM 515-SHIFT-TRADER-DOWN THRU 515-EXIT                  00009740
009750             UNTIL WS-TRDR-SUB2 = 1 OR                            00009750
009760             WS-TRDR-VOLUME(WS-TRDR-SUB2 - 1) > WS-TRDR-HOLD-VOL  00009760
009770             OR (WS-TRDR-VOLUME(WS-TRDR-SUB2 - 1)                 00009770
009780             = WS-TRDR-HOLD-VOL                                   00009780
009790             AND WS-TRDR-ID(WS-TRDR-SUB2 - 1)                     00009790
009800             <= WS-TRDR-HOLD-ID).                                 00009800
009810     MOVE WS-TRDR-HOLD-ID  TO WS-TRDR-ID(WS-TRDR-SUB2).           00009810
009820     MOVE WS-TRDR-HOLD-VOL TO WS-TRDR-VOLUME(WS-TRDR-SUB2).       00009820
009830 510-EXIT.                                                        00009830
009840     EXIT.                                                        00009840
009850*                                                                 00009850
009860* 515-SHIFT-TRADER-DOWN -- SAME SHIFT-ONE-ROW IDEA AS 468, OVER   00009860
009870* THE TRADER TABLE INSTEAD OF THE COMMODITY TABLE.                00009870
009880 515-SHIFT-TRADER-DOWN.                                           00009880
009890     MOVE WS-TRDR-ID(WS-TRDR-SUB2 - 1)                            00009890
009900         TO WS-TRDR-ID(WS-TRDR-SUB2).                             00009900
009910     MOVE WS-TRDR-VOLUME(WS-TRDR-SUB2 - 1)                        00009910
009920         TO WS-TRDR-VOLUME(WS-TRDR-SUB2).                         00009920
009930     SET WS-TRDR-SUB2 DOWN BY 1.                                  00009930
009940 515-EXIT.                                                        00009940
009950     EXIT.                                                        00009950
009960*                                                                 00009960
009970***************************************************************** 00009970
009980* 700-SERIES -- FILE OPEN/CLOSE/READ PARAGRAPHS FOR THE LEDGER,   00009980
009990* BATCH-IN, AND INSIGHTS-OUT DATASETS.                            00009990
010000***************************************************************** 00010000
010010* 700-OPEN-LEDGER-FOR-LOAD -- FILE-STATUS 35 (FILE NOT FOUND) IS  00010010
010020* TREATED AS A CLEAN EMPTY LEDGER, NOT AN ERROR -- THE FIRST      00010020
010030* RUN AGAINST A BRAND NEW TRADELDG DD HAS NOTHING TO LOAD YET.    00010030
010040 700-OPEN-LEDGER-FOR-LOAD.                                        00010040
010050     MOVE "700-OPEN-LEDGER-FOR-LOAD" TO PARA-NAME.                00010050
010060     OPEN INPUT TRADE-LEDGER.                                     00010060
010070     IF LEDGER-OK OR LEDGER-NOT-FOUND                             00010070
010080         NEXT SENTENCE                                            00010080
010090     ELSE                                                         00010090
010100         DISPLAY "TRDEOD1 - ERROR OPENING TRADE-LEDGER. RC: "     00010100
010110             WS-LEDGER-STATUS                                     00010110
010120         MOVE +16 TO WS-RETURN-CODE                               00010120
010130         GO TO 700-EXIT.                                          00010130
010140     MOVE "Y" TO WS-LEDGER-OPENED-SW.                             00010140
010150     IF LEDGER-NOT-FOUND                                          00010150
010160         MOVE "N" TO WS-LEDGER-OPENED-SW                          00010160
010170     END-IF.                                                      00010170
010180 700-EXIT.                                                        00010180
010190     EXIT.                                                        00010190
010200*                                                                 00010200
010210* 705-OPEN-BATCH-FILE -- UNLIKE THE LEDGER, A MISSING BATCHIN DD  00010210
010220* IS A REAL ERROR -- THERE IS NO SUCH THING AS A LEGITIMATE       00010220
010230* END-OF-DAY RUN WITH NO SUBMISSION FILE AT ALL.                  00010230
010240 705-OPEN-BATCH-FILE.                                             00010240
010250     MOVE "705-OPEN-BATCH-FILE" TO PARA-NAME.                     00010250
010260     OPEN INPUT TRADE-BATCH-IN.                                   00010260
010270     IF BATCHIN-OK                                                00010270
010280         NEXT SENTENCE                                            00010280
010290     ELSE                                                         00010290
010300         DISPLAY "TRDEOD1 - ERROR OPENING TRADE-BATCH-IN. RC: "   00010300
010310             WS-BATCHIN-STATUS                                    00010310
010320         MOVE +16 TO WS-RETURN-CODE                               00010320
010330         GO TO 705-EXIT.                                          00010330
010340     MOVE "Y" TO WS-BATCHIN-OPENED-SW.                            00010340
010350 705-EXIT.                                                        00010350
010360     EXIT.                                                        00010360
010370*                                                                 00010370
010380* 730-READ-LEDGER -- CLASSIC READ-AHEAD EOF LOOP.  IF THE LEDGER  00010380
010390* WAS NEVER OPENED (700 FOUND NO FILE), THE IF FALLS THROUGH      00010390
010400* AND WS-LEDGER-COUNT STAYS ZERO -- AN EMPTY LEDGER, NOT AN       00010400
010410* ERROR.                                                          00010410
010420 730-READ-LEDGER.                                                 00010420
010430     MOVE "730-READ-LEDGER" TO PARA-NAME.                         00010430
010440     MOVE ZERO TO WS-LEDGER-COUNT.                                00010440
010450     IF LEDGER-WAS-OPENED                                         00010450
010460         READ TRADE-LEDGER                                        00010460
010470             AT END MOVE "Y" TO WS-EOF-LEDGER-SW                  00010470
010480         END-READ                                                 00010480
010490         PERFORM 731-LOAD-ONE-LEDGER-ROW THRU 731-EXIT            00010490
010500                 UNTIL EOF-LEDGER                                 00010500
010510     END-IF.                                                      00010510
010520 730-EXIT.                                                        00010520
010530     EXIT.                                                        00010530
010540*                                                                 00010540
010550* 731-LOAD-ONE-LEDGER-ROW -- ONE LEDGER RECORD INTO ONE TABLE     00010550
010560* ROW, FIELD FOR FIELD, SO THE REWRITE AT 325 CAN PUT BACK        00010560
010570* EXACTLY WHAT WAS READ FOR EVERY TRADE ALREADY ON THE LEDGER.    00010570
010580 731-LOAD-ONE-LEDGER-ROW.                                         00010580
010590     ADD 1 TO WS-LEDGER-COUNT.                                    00010590
010600     MOVE LG-TRADE-ID  TO WL-TRADE-ID(WS-LEDGER-COUNT).           00010600
010610     MOVE LG-COMMODITY TO WL-COMMODITY(WS-LEDGER-COUNT).          00010610
010620     MOVE LG-TRADER-ID TO WL-TRADER-ID(WS-LEDGER-COUNT).          00010620
010630     MOVE LG-PRICE     TO WL-PRICE(WS-LEDGER-COUNT).              00010630
010640     MOVE LG-QUANTITY  TO WL-QUANTITY(WS-LEDGER-COUNT).           00010640
010650     MOVE LG-TIMESTAMP TO WL-TIMESTAMP(WS-LEDGER-COUNT).          00010650
010660     MOVE LG-VALUE-DATE TO WL-VALUE-DATE(WS-LEDGER-COUNT).        00010660
010670     MOVE LG-SETTLE-DATE TO WL-SETTLE-DATE(WS-LEDGER-COUNT).      00010670
010680     MOVE LG-EXCHANGE-CODE TO WL-EXCHANGE-CODE(WS-LEDGER-COUNT).  00010680
010690     MOVE LG-SETTLE-STATUS TO WL-SETTLE-STATUS(WS-LEDGER-COUNT).  00010690
010700     MOVE LG-AUDIT-BLOCK TO WL-AUDIT-BLOCK(WS-LEDGER-COUNT).      00010700
010710     READ TRADE-LEDGER                                            00010710
010720         AT END MOVE "Y" TO WS-EOF-LEDGER-SW                      00010720
010730     END-READ.                                                    00010730
010740 731-EXIT.                                                        00010740
010750     EXIT.                                                        00010750
010760*                                                                 00010760
010770* 740-CLOSE-LEDGER-INPUT -- GUARDED BY LEDGER-WAS-OPENED SO A     00010770
010780* CLOSE IS NEVER ISSUED AGAINST A FILE 700 NEVER SUCCESSFULLY     00010780
010790* OPENED (THE EMPTY-LEDGER-ON-FIRST-RUN CASE).                    00010790
010800 740-CLOSE-LEDGER-INPUT.                                          00010800
010810     MOVE "740-CLOSE-LEDGER-INPUT" TO PARA-NAME.                  00010810
010820     IF LEDGER-WAS-OPENED                                         00010820
010830         CLOSE TRADE-LEDGER                                       00010830
010840         MOVE "N" TO WS-LEDGER-OPENED-SW                          00010840
010850     END-IF.                                                      00010850
010860 740-EXIT.                                                        00010860
010870     EXIT.                                                        00010870
010880*                                                                 00010880
010890* 745-CLOSE-BATCH-FILE -- SAME OPENED-SWITCH GUARD AS 740, OVER   00010890
010900* TRADE-BATCH-IN.                                                 00010900
010910 745-CLOSE-BATCH-FILE.                                            00010910
010920     MOVE "745-CLOSE-BATCH-FILE" TO PARA-NAME.                    00010920
010930     IF BATCHIN-WAS-OPENED                                        00010930
010940         CLOSE TRADE-BATCH-IN                                     00010940
010950         MOVE "N" TO WS-BATCHIN-OPENED-SW                         00010950
010960     END-IF.                                                      00010960
010970 745-EXIT.                                                        00010970
010980     EXIT.                                                        00010980
010990*                                                                 00010990
011000* 750-READ-BATCH-RECORD -- NO PARA-NAME TRACE MOVE HERE ON        00011000
011010* PURPOSE -- THIS PARAGRAPH IS CALLED ONCE PER INPUT RECORD AND   00011010
011020* 110/100 ALREADY TRACE THE VALIDATION PASS SURROUNDING IT.       00011020
011030 750-READ-BATCH-RECORD.                                           00011030
011040     READ TRADE-BATCH-IN                                          00011040
011050         AT END MOVE "Y" TO WS-EOF-BATCH-SW                       00011050
011060     END-READ.                                                    00011060
011070 750-EXIT.                                                        00011070
011080     EXIT.                                                        00011080
011090*                                                                 00011090
011100***************************************************************** 00011100
011110* 800-SERIES -- INSIGHTS-OUT REPORT PARAGRAPHS.  FIXED 132-BYTE   00011110
011120* REPORT-RECORD, NO CARRIAGE-CONTROL CHANNEL SKIPS NEEDED SINCE   00011120
011130* THIS IS A PRINT-IMAGE EXTRACT, NOT A SYSOUT CHANNEL LISTING.    00011130
011140***************************************************************** 00011140
011150 800-OPEN-REPORT.                                                 00011150
011160     MOVE "800-OPEN-REPORT" TO PARA-NAME.                         00011160
011170     OPEN OUTPUT INSIGHTS-OUT.                                    00011170
011180     IF NOT RPTOUT-OK                                             00011180
011190         DISPLAY "TRDEOD1 - ERROR OPENING INSIGHTS-OUT. RC: "     00011190
011200             WS-RPTOUT-STATUS                                     00011200
011210         MOVE +16 TO WS-RETURN-CODE                               00011210
011220         GO TO 800-EXIT.                                          00011220
011230     MOVE WS-RUN-TS-MONTH TO RPT-MM.                              00011230
011240     MOVE WS-RUN-TS-DAY   TO RPT-DD.                              00011240
011250     MOVE WS-SYS-YEAR     TO RPT-YY.                              00011250
011260     MOVE WS-RUN-TS-HOUR   TO RPT-HH.                             00011260
011270     MOVE WS-RUN-TS-MINUTE TO RPT-MIN.                            00011270
011280     MOVE WS-RUN-TS-SECOND TO RPT-SS.                             00011280
011290     WRITE REPORT-RECORD FROM RPT-HEADER1.                        00011290
011300     MOVE SPACES TO REPORT-RECORD.                                00011300
011310     WRITE REPORT-RECORD.                                         00011310
011320 800-EXIT.                                                        00011320
011330     EXIT.                                                        00011330
011340*                                                                 00011340
011350* 810-WRITE-VOLUME-SECTION -- REPORT SECTION 1 OF 3.              00011350
011360 810-WRITE-VOLUME-SECTION.                                        00011360
011370     MOVE "810-WRITE-VOLUME-SECTION" TO PARA-NAME.                00011370
011380     WRITE REPORT-RECORD FROM RPT-VOLUME-SECTION-HDR.             00011380
011390     WRITE REPORT-RECORD FROM RPT-VOLUME-COL-HDR.                 00011390
011400     PERFORM 815-WRITE-ONE-VOLUME-LINE THRU 815-EXIT              00011400
011410             VARYING WS-COMM-SUB FROM 1 BY 1                      00011410
011420             UNTIL WS-COMM-SUB > WS-COMM-COUNT.                   00011420
011430     MOVE SPACES TO REPORT-RECORD.                                00011430
011440     WRITE REPORT-RECORD.                                         00011440
011450 810-EXIT.                                                        00011450
011460     EXIT.                                                        00011460
011470*                                                                 00011470
011480* 815-WRITE-ONE-VOLUME-LINE -- WS-COMM-ENTRY IS ALREADY IN        00011480
011490* ASCENDING-NAME ORDER (460 KEEPS IT THAT WAY AS ROWS ARE         00011490
011500* ADDED), SO THIS PARAGRAPH JUST WALKS THE TABLE IN ORDER.        00011500
011510 815-WRITE-ONE-VOLUME-LINE.                                       00011510
011520     MOVE WS-COMM-NAME(WS-COMM-SUB)   TO RPT-VOL-COMMODITY.       00011520
011530     MOVE WS-COMM-VOLUME(WS-COMM-SUB) TO RPT-VOL-TOTAL.           00011530
011540     WRITE REPORT-RECORD FROM RPT-VOLUME-DETAIL.                  00011540
011550 815-EXIT.                                                        00011550
011560     EXIT.                                                        00011560
011570*                                                                 00011570
011580* 820-WRITE-AVERAGE-SECTION -- REPORT SECTION 2 OF 3.             00011580
011590 820-WRITE-AVERAGE-SECTION.                                       00011590
011600     MOVE "820-WRITE-AVERAGE-SECTION" TO PARA-NAME.               00011600
011610     WRITE REPORT-RECORD FROM RPT-AVERAGE-SECTION-HDR.            00011610
011620     WRITE REPORT-RECORD FROM RPT-AVERAGE-COL-HDR.                00011620
011630     PERFORM 825-WRITE-ONE-AVERAGE-LINE THRU 825-EXIT             00011630
011640             VARYING WS-COMM-SUB FROM 1 BY 1                      00011640
011650             UNTIL WS-COMM-SUB > WS-COMM-COUNT.                   00011650
011660     MOVE SPACES TO REPORT-RECORD.                                00011660
011670     WRITE REPORT-RECORD.                                         00011670
011680 820-EXIT.                                                        00011680
011690     EXIT.                                                        00011690
011700*                                                                 00011700
011710* 825-WRITE-ONE-AVERAGE-LINE -- SAME TABLE, SAME ORDER AS 815,    00011710
011720* DIFFERENT REPORT SECTION AND A DIFFERENT WS-COMM-ENTRY FIELD.   00011720
011730 825-WRITE-ONE-AVERAGE-LINE.                                      00011730
011740     MOVE WS-COMM-NAME(WS-COMM-SUB)      TO RPT-AVG-COMMODITY.    00011740
011750     MOVE WS-COMM-AVG-PRICE(WS-COMM-SUB) TO RPT-AVG-PRICE.        00011750
011760     WRITE REPORT-RECORD FROM RPT-AVERAGE-DETAIL.                 00011760
011770 825-EXIT.                                                        00011770
011780     EXIT.                                                        00011780
011790*                                                                 00011790
011800* 830-WRITE-TRADER-SECTION -- REPORT SECTION 3 OF 3, NO TRAILING  00011800
011810* BLANK LINE AFTER IT -- IT IS THE LAST THING WRITTEN BEFORE      00011810
011820* 890-CLOSE-REPORT.                                               00011820
011830 830-WRITE-TRADER-SECTION.                                        00011830
011840     MOVE "830-WRITE-TRADER-SECTION" TO PARA-NAME.                00011840
011850     WRITE REPORT-RECORD FROM RPT-TRADER-SECTION-HDR.             00011850
011860     WRITE REPORT-RECORD FROM RPT-TRADER-COL-HDR.                 00011860
011870     PERFORM 835-WRITE-ONE-TRADER-LINE THRU 835-EXIT              00011870
011880             VARYING WS-TRDR-SUB FROM 1 BY 1                      00011880
011890             UNTIL WS-TRDR-SUB > WS-TRDR-COUNT.                   00011890
011900 830-EXIT.                                                        00011900
011910     EXIT.                                                        00011910
011920*                                                                 00011920
011930* 835-WRITE-ONE-TRADER-LINE -- WS-TRDR-ENTRY IS ALREADY RANKED    00011930
011940* BY 500-RANK-TRADERS-BY-VOLUME BEFORE THIS PARAGRAPH EVER RUNS.  00011940
011950 835-WRITE-ONE-TRADER-LINE.                                       00011950
011960     MOVE WS-TRDR-ID(WS-TRDR-SUB)     TO RPT-TRDR-ID.             00011960
011970     MOVE WS-TRDR-VOLUME(WS-TRDR-SUB) TO RPT-TRDR-VOL.            00011970
011980     WRITE REPORT-RECORD FROM RPT-TRADER-DETAIL.                  00011980
011990 835-EXIT.                                                        00011990
012000     EXIT.                                                        00012000
012010*                                                                 00012010
012020* 860-WRITE-EMPTY-INSIGHTS -- ONLY REACHED WHEN WS-LEDGER-COUNT   00012020
012030* IS ZERO AT THE TOP OF 000-MAIN'S REPORT BRANCH -- A TRUE        00012030
012040* FIRST-EVER-RUN LEDGER, NOT MERELY A REJECTED BATCH.             00012040
012050 860-WRITE-EMPTY-INSIGHTS.                                        00012050
012060     MOVE "860-WRITE-EMPTY-INSIGHTS" TO PARA-NAME.                00012060
012070     WRITE REPORT-RECORD FROM RPT-EMPTY-MSG.                      00012070
012080 860-EXIT.                                                        00012080
012090     EXIT.                                                        00012090
012100*                                                                 00012100
012110* 890-CLOSE-REPORT -- NO OPENED-SWITCH GUARD NEEDED HERE, UNLIKE  00012110
012120* 740/745 -- IF 800-OPEN-REPORT FAILED TO OPEN INSIGHTS-OUT THE   00012120
012130* RUN IS ALREADY ENDING WITH RETURN-CODE 16 BY THE TIME CONTROL   00012130
012140* REACHES THIS PARAGRAPH.                                         00012140
012150 890-CLOSE-REPORT.                                                00012150
012160     MOVE "890-CLOSE-REPORT" TO PARA-NAME.                        00012160
012170     CLOSE INSIGHTS-OUT.                                          00012170
012180 890-EXIT.                                                        00012180
012190     EXIT.                                                        00012190
012200*                                                                 00012200
012210***************************************************************** 00012210
012220* 900-REJECT-BATCH -- NO RECORD FROM THE BATCH HAS BEEN WRITTEN   00012220
012230* TO THE LEDGER AT THIS POINT; THE LEDGER ON DISK IS STILL THE    00012230
012240* ONE READ AT 730-READ-LEDGER.  ALL-OR-NOTHING PER TKT# CMDY-0141.00012240
012250***************************************************************** 00012250
012260 900-REJECT-BATCH.                                                00012260
012270     MOVE "900-REJECT-BATCH" TO PARA-NAME.                        00012270
012280     DISPLAY "TRDEOD1 - BATCH REJECTED - " WS-REJECT-REASON.      00012280
012290     MOVE +8 TO WS-RETURN-CODE.                                   00012290
012300 900-EXIT.                                                        00012300
012310     EXIT.                                                        00012310
