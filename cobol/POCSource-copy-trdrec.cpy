000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400****************************************************************  00000400
000500* MEMBER  :  TRDREC                                               00000500
000600*                                                                 00000600
000700* ONE TRADE, INTERNAL/LEDGER FORM.  PRICE AND QUANTITY ARE KEPT   00000700
000800* PACKED (COMP-3) HERE -- THE DESK'S END-OF-DAY FEED ARRIVES AS   00000800
000900* ZONED DECIMAL (SEE TRDFLAT) AND IS CONVERTED ON LOAD BY         00000900
001000* TRDEOD1 PARAGRAPH 100-VALIDATE-AND-LOAD-BATCH.                  00001000
001100*                                                                 00001100
001200* USE WITH REPLACING, E.G.                                        00001200
001300*     COPY TRDREC REPLACING ==:TAG:== BY ==LG==.                  00001300
001400* THE CALLING PROGRAM SUPPLIES THE TAG FOR THE FD RECORD IT IS    00001400
001500* BUILDING (LG = LEDGER FD).  THIS MEMBER IS AN 01-LEVEL RECORD   00001500
001600* SO IT IS ONLY PULLED IN AT FD/01 SCOPE -- THE IN-MEMORY LEDGER  00001600
001700* AND BATCH WORK TABLES IN TRDEOD1 CARRY THE SAME FIELD LAYOUT    00001700
001800* HAND-DECLARED UNDER THEIR OCCURS ENTRY (WL-/WB- PREFIXES) SINCE 00001800
001900* AN 01-LEVEL MEMBER CANNOT BE COPYD SUBORDINATE TO A 05-LEVEL    00001900
002000* TABLE ROW.                                                      00002000
002100*                                                                 00002100
002200* TRADE-ID THROUGH THE AUDIT BLOCK WERE ADDED WHEN THE OVERNIGHT  00002200
002300* RECONCILIATION JOB STARTED SHARING THIS LAYOUT.  TRDEOD1 ITSELF 00002300
002400* STILL ONLY VALIDATES AND AGGREGATES ON COMMODITY, TRADER-ID,    00002400
002500* PRICE, QUANTITY AND TIMESTAMP -- THE SETTLEMENT AND AUDIT       00002500
002600* FIELDS PASS THROUGH UNCHANGED FOR TRADES ALREADY ON THE LEDGER  00002600
002700* AND ARE STAMPED WITH DESK DEFAULTS (PENDING / TRDEOD1 / RUN     00002700
002800* DATE) FOR A TRADE BOOKED THIS RUN.  RECONCILIATION OWNS         00002800
002900* UPDATING THEM AFTER THAT.                                       00002900
003000*                                                                 00003000
003100* RECORD LENGTH = 133 BYTES (SEE LEDGER-RECORD-DUMP, TRDEOD1).    00003100
003200*                                                                 00003200
003300* CHANGE LOG                                                      00003300
003400*   11/08/91  DWS  ORIGINAL MEMBER - TRADE LEDGER CONVERSION      00003400
003500*              REQUEST TKT# CMDY-0118.                            00003500
003600*   11/30/98  JWP  Y2K REVIEW -- TIMESTAMP FIELD IS ALREADY A     00003600
003700*              4-DIGIT-YEAR ISO STRING, NO CHANGE REQUIRED.       00003700
003800*   11/02/09  RMK  ADDED FILLER PAD TO ROUND RECORD TO A 66-BYTE  00003800
003900*              BLOCK BOUNDARY PER OPS STANDARDS.  TKT# CMDY-0204. 00003900
004000*   06/14/12  HLB  WIDENED RECORD FOR THE NEW OVERNIGHT           00004000
004100*              RECONCILIATION JOB -- ADDED TRADE-ID, VALUE-DATE,  00004100
004200*              SETTLE-DATE, EXCHANGE-CODE, SETTLE-STATUS AND THE  00004200
004300*              AUDIT BLOCK.  TRDEOD1 STAMPS DESK DEFAULTS ON NEW  00004300
004400*              TRADES; RECONCILIATION OWNS THE REST.  RECORD IS   00004400
004500*              NOW 133 BYTES, UP FROM 66.  TKT# CMDY-0241.        00004500
004600****************************************************************  00004600
004700 01  :TAG:-TRADE-RECORD.                                          00004700
004800     05  :TAG:-TRADE-ID            PIC 9(10).                     00004800
004900     05  :TAG:-COMMODITY           PIC X(20).                     00004900
005000     05  :TAG:-TRADER-ID           PIC X(10).                     00005000
005100     05  :TAG:-PRICE               PIC S9(9)V9(2)   COMP-3.       00005100
005200     05  :TAG:-QUANTITY            PIC S9(9)        COMP-3.       00005200
005300     05  :TAG:-TIMESTAMP           PIC X(20).                     00005300
005400     05  :TAG:-VALUE-DATE          PIC 9(08).                     00005400
005500     05  :TAG:-SETTLE-DATE         PIC 9(08).                     00005500
005600     05  :TAG:-EXCHANGE-CODE       PIC X(04).                     00005600
005700         88  :TAG:-EXCH-IS-NYMEX         VALUE "NMX ".            00005700
005800         88  :TAG:-EXCH-IS-CME           VALUE "CME ".            00005800
005900         88  :TAG:-EXCH-IS-ICE           VALUE "ICE ".            00005900
006000         88  :TAG:-EXCH-IS-OTC           VALUE "OTC ".            00006000
006100     05  :TAG:-SETTLE-STATUS       PIC X(01).                     00006100
006200         88  :TAG:-SETTLE-PENDING        VALUE "P".               00006200
006300         88  :TAG:-SETTLE-CONFIRMED      VALUE "C".               00006300
006400     05  :TAG:-AUDIT-BLOCK.                                       00006400
006500         10  :TAG:-ENTERED-BY      PIC X(08).                     00006500
006600         10  :TAG:-ENTERED-DATE    PIC 9(08).                     00006600
006700         10  :TAG:-RECON-RESERVED  PIC X(20).                     00006700
006800     05  FILLER                    PIC X(05).                     00006800
