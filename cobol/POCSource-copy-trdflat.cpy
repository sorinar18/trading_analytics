000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400****************************************************************  00000400
000500* MEMBER  :  TRDFLAT                                              00000500
000600*                                                                 00000600
000700* ONE TRADE, FLAT WIRE FORM -- THE LAYOUT THE DESK'S FRONT END    00000700
000800* DROPS INTO THE END-OF-DAY SUBMISSION FILE.  PRICE AND QUANTITY  00000800
000900* TRAVEL AS ZONED (DISPLAY) DIGITS HERE, NOT PACKED -- SEE        00000900
001000* TRDREC FOR THE PACKED FORM USED ONCE A TRADE IS ON THE LEDGER.  00001000
001100*                                                                 00001100
001200* USE WITH REPLACING, E.G.                                        00001200
001300*     COPY TRDFLAT REPLACING ==:TAG:== BY ==TB==.                 00001300
001400*                                                                 00001400
001500* VALUE-DATE AND EXCHANGE-CODE RIDE IN FROM THE FRONT END AND     00001500
001600* ARE CARRIED STRAIGHT ONTO THE LEDGER RECORD WHEN A TRADE IS     00001600
001700* BOOKED -- SEE 310-APPEND-ONE-TRADE IN TRDEOD1.  SUBMISSION-SEQ  00001700
001800* IS THE FRONT END'S OWN LINE-SEQUENCE NUMBER WITHIN THE WIRE     00001800
001900* FILE; TRDEOD1 DOES NOT INTERPRET IT, IT JUST RIDES ALONG FOR    00001900
002000* OPS TO MATCH A REJECTED RECORD BACK TO THE SOURCE FEED.         00002000
002100*                                                                 00002100
002200* RECORD LENGTH = 20+10+11+9+20+8+4+6+5 FILLER = 93 BYTES.        00002200
002300*                                                                 00002300
002400* CHANGE LOG                                                      00002400
002500*   11/08/91  DWS  ORIGINAL MEMBER.  TKT# CMDY-0118.              00002500
002600*   11/30/98  JWP  Y2K REVIEW -- TIMESTAMP NOT YET WIDENED, NO    00002600
002700*              DATE-WINDOWING EXPOSURE ON THIS MEMBER.            00002700
002800*   07/30/04  DWS  WIDENED TIMESTAMP FROM 8-BYTE HHMMSSTH TO      00002800
002900*              20-BYTE ISO-8601 STRING PER DESK REQUEST FOR A     00002900
003000*              UTC AUDIT TRAIL.  TKT# CMDY-0161.                  00003000
003100*   11/02/09  RMK  ADDED FILLER PAD TO ROUND RECORD TO A 75-BYTE  00003100
003200*              BLOCK BOUNDARY PER OPS STANDARDS, SAME PASS THAT   00003200
003300*              ADDED THE PAD TO TRDREC.  TKT# CMDY-0204.          00003300
003400*   06/14/12  HLB  ADDED VALUE-DATE, EXCHANGE-CODE AND            00003400
003500*              SUBMISSION-SEQ SO THE FRONT END CAN CARRY          00003500
003600*              SETTLEMENT AND SOURCE-FEED INFORMATION ONTO THE    00003600
003700*              WIDENED TRDREC LEDGER RECORD.  SAME PASS AS        00003700
003800*              CMDY-0241.  RECORD IS NOW 93 BYTES, UP FROM 75.    00003800
003900****************************************************************  00003900
004000 01  :TAG:-FLAT-TRADE.                                            00004000
004100     05  :TAG:-FL-COMMODITY        PIC X(20).                     00004100
004200     05  :TAG:-FL-TRADER-ID        PIC X(10).                     00004200
004300     05  :TAG:-FL-PRICE            PIC S9(9)V9(2).                00004300
004400     05  :TAG:-FL-QUANTITY         PIC S9(9).                     00004400
004500     05  :TAG:-FL-TIMESTAMP        PIC X(20).                     00004500
004600     05  :TAG:-FL-VALUE-DATE       PIC 9(08).                     00004600
004700     05  :TAG:-FL-EXCHANGE-CODE    PIC X(04).                     00004700
004800         88  :TAG:-FL-EXCH-IS-NYMEX      VALUE "NMX ".            00004800
004900         88  :TAG:-FL-EXCH-IS-CME        VALUE "CME ".            00004900
005000         88  :TAG:-FL-EXCH-IS-ICE        VALUE "ICE ".            00005000
005100         88  :TAG:-FL-EXCH-IS-OTC        VALUE "OTC ".            00005100
005200     05  :TAG:-FL-SUBMISSION-SEQ   PIC 9(06).                     00005200
005300     05  FILLER                    PIC X(05).                     00005300
